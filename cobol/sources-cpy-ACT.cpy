000100 ******************************************************************
000200 * ACT.cpybk                                                     *
000300 * LINKAGE RECORD FOR THMACT - ACTUATOR SEQUENCER                *
000400 * CALLED BY THMVCTL TO EXECUTE A RELAY COMMAND SEQUENCE         *
000500 ******************************************************************
000600 * HISTORY OF MODIFICATION:                                      *
000700 ******************************************************************
000800 * TAG    DEV    DATE       DESCRIPTION                          *
000900 *------- ------ ---------- -------------------------------------*
001000 * THM005 RWAN   22/05/1997 - INITIAL VERSION                    *
001100 *------- ------ ---------- -------------------------------------*
001200       01  WK-C-ACT-RECORD.
001300           05  WK-C-ACT-COMMAND            PIC X(10).
001400               88  WK-C-ACT-HEAT-START         VALUE "HEAT-START".
001500               88  WK-C-ACT-COOL-START         VALUE "COOL-START".
001600               88  WK-C-ACT-HVAC-STOP          VALUE "HVAC-STOP ".
001700               88  WK-C-ACT-ALL-OFF            VALUE "ALL-OFF   ".
001800           05  WK-N-ACT-TICK-SEQ           PIC 9(06) COMP.
001900           05  WK-N-ACT-FAN-LEAD-S         PIC 9(05) COMP.
002000           05  WK-N-ACT-FAN-LAG-S          PIC 9(05) COMP.
002100           05  WK-C-ACT-PRIOR-STATE        PIC X(07).
002200 *                       STATE BEFORE THIS COMMAND - IDLE/HEATING/
002300 *                       COOLING/OFF - NEEDED TO DECIDE WHETHER
002400 *                       HVAC-STOP RECORDS A COOL-OFF TIMESTAMP
002500           05  WK-C-ACT-HEAT-RLY           PIC X(01).
002600           05  WK-C-ACT-COOL-RLY           PIC X(01).
002700           05  WK-C-ACT-FAN-RLY            PIC X(01).
002800           05  WK-N-ACT-LAST-COOL-OFF-TICK PIC 9(06) COMP.
002900           05  WK-N-ACT-DELTA-LEAD-S       PIC 9(05) COMP.
003000           05  WK-N-ACT-DELTA-LAG-S        PIC 9(05) COMP.
003100           05  FILLER                      PIC X(04).
