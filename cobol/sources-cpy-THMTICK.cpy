000100 ******************************************************************
000200 * THMTICK.cpybk                                                 *
000300 * TICK-IN / TICK-OUT RECORD LAYOUTS - RV THERMOSTAT CONTROL     *
000400 * BATCH (THMCTL MAIN FLOW)                                      *
000500 ******************************************************************
000600 * HISTORY OF MODIFICATION:                                      *
000700 ******************************************************************
000800 * TAG    DEV    DATE       DESCRIPTION                          *
000900 *------- ------ ---------- -------------------------------------*
001000 * THM000 RWAN   12/03/1997 - INITIAL VERSION                    *
001100 *------- ------ ---------- -------------------------------------*
001200 * THM009 KPOH   30/09/1999 - WIDENED TICK-IN/TICK-OUT BY 2/4    *
001300 *                 BYTES RESPECTIVELY, RESERVED FOR FIELD        *
001400 *                 EXPANSION (SEE CR-1134)                       *
001500 *------- ------ ---------- -------------------------------------*
001600 * THM021 LNG    08/02/2006 - ADD OUT-SCHED-APPLIED INDICATOR    *
001700 *                 TO TICK-OUT PER SCHEDULER ENHANCEMENT         *
001800 *------- ------ ---------- -------------------------------------*
001900 *
002000 * I-O FORMAT:TICK-INR  FROM FILE TICK-IN
002100 *
002200       01  TICK-IN-RECORD.
002300           05  TICK-IN-DATA            PIC X(32).
002400 *
002500 * TICK-INR REDEFINES THE RAW LINE-SEQUENTIAL IMAGE INTO ITS
002600 * DISCRETE FIELDS - ONE CONTROL-CYCLE TICK PER RECORD.
002700 *
002800           05  TICK-INR REDEFINES TICK-IN-DATA.
002900               10  TICK-SEQ            PIC 9(06).
003000 *                       CYCLE SEQUENCE NUMBER
003100               10  TICK-DOW            PIC 9(01).
003200 *                       DAY OF WEEK 1=MON ... 7=SUN
003300               10  TICK-TIME           PIC 9(04).
003400 *                       LOCAL TIME HHMM
003500               10  TICK-RAW-TEMP-FLD.
003600                   15  TICK-RAW-TEMP-SIGN  PIC X(01).
003700 *                       LEADING SEPARATE SIGN + OR -
003800                   15  TICK-RAW-TEMP-DIG   PIC 9(05).
003900 *                       RAW SENSOR READING DEG C UNSIGNED 9(3)V99
004000               10  TICK-MODE-OVR       PIC X(04).
004100 *                       OPERATOR MODE OVERRIDE
004200 *                       OFF/HEAT/COOL/AUTO/SPACES=KEEP
004300               10  TICK-FAN-MODE       PIC X(06).
004400 *                       FAN MODE OVERRIDE
004500 *                       AUTO/MANUAL/OFF/SPACES=KEEP
004600               10  FILLER              PIC X(05).
004700 *          THM009       RESERVED FOR FUTURE TICK FIELDS
004800 *
004900 * I-O FORMAT:TICK-OUTR  FROM FILE TICK-OUT
005000 *
005100       01  TICK-OUT-RECORD.
005200           05  TICK-OUT-DATA           PIC X(40).
005300 *
005400 * TICK-OUTR REDEFINES THE OUTBOUND LINE-SEQUENTIAL IMAGE - ONE
005500 * RESULT PER CONTROL CYCLE.
005600 *
005700           05  TICK-OUTR REDEFINES TICK-OUT-DATA.
005800               10  OUT-SEQ             PIC 9(06).
005900 *                       ECHO OF TICK-SEQ
006000               10  OUT-TEMP-C-FLD.
006100                   15  OUT-TEMP-C-SIGN     PIC X(01).
006200                   15  OUT-TEMP-C-DIG      PIC 9(05).
006300 *                       CALIBRATED TEMPERATURE DEG C
006400               10  OUT-TEMP-DISP       PIC X(07).
006500 *                       DISPLAY TEXT - "--" OR ROUNDED + UNIT
006600               10  OUT-MODE            PIC X(07).
006700 *                       IDLE/HEATING/COOLING/OFF
006800               10  OUT-HEAT-RLY        PIC X(01).
006900 *                       HEAT RELAY COMMAND Y/N
007000               10  OUT-COOL-RLY        PIC X(01).
007100 *                       COOL RELAY COMMAND Y/N
007200               10  OUT-FAN-RLY         PIC X(01).
007300 *                       FAN RELAY COMMAND Y/N
007400               10  OUT-SETPOINT-C-FLD.
007500                   15  OUT-SETPOINT-SIGN   PIC X(01).
007600                   15  OUT-SETPOINT-DIG    PIC 9(05).
007700 *                       SETPOINT IN EFFECT DEG C
007800 *          THM021
007900               10  OUT-SCHED-APPLIED   PIC X(01).
008000 *          THM021       Y IF A SCHEDULE EVENT FIRED THIS TICK
008100               10  FILLER              PIC X(04).
008200 *          THM009       RESERVED FOR FUTURE TICK-OUT FIELDS
