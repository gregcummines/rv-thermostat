000100 ******************************************************************
000200 * SNS.cpybk                                                     *
000300 * LINKAGE RECORD FOR THMSNS - DS18B20 SENSOR LINE PARSE         *
000400 ******************************************************************
000500 * HISTORY OF MODIFICATION:                                      *
000600 ******************************************************************
000700 * TAG    DEV    DATE       DESCRIPTION                          *
000800 *------- ------ ---------- -------------------------------------*
000900 * THM011 KPOH   11/11/2000 - INITIAL VERSION                    *
001000 *------- ------ ---------- -------------------------------------*
001100       01  WK-C-SNS-RECORD.
001200           05  WK-C-SNS-LINE-1             PIC X(40).
001300 *                       "... CRC=YES" OR "... CRC=NO"
001400           05  WK-C-SNS-LINE-2             PIC X(40).
001500 *                       "... T=<MILLI-DEGREES>"
001600           05  WK-C-SNS-RETRY-LINE-1       PIC X(40).
001700 *                       SECOND COPY OF LINE 1, USED ON RETRY
001800           05  WK-C-SNS-RETRY-LINE-2       PIC X(40).
001900 *                       SECOND COPY OF LINE 2, USED ON RETRY
002000           05  WK-N-SNS-MILLI-C            PIC S9(6) COMP.
002100           05  WK-N-SNS-TEMP-C             PIC S9(3)V99.
002200           05  WK-C-SNS-CRC-OK             PIC X(01).
002300           05  WK-C-SNS-RETRIED            PIC X(01).
002400           05  FILLER                      PIC X(04).
