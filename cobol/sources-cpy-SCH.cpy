000100 ******************************************************************
000200 * SCH.cpybk                                                     *
000300 * LINKAGE RECORD FOR THMSCH - WEEKLY SCHEDULE EVALUATION        *
000400 * THE SCHEDULE TABLE ITSELF (WK-C-SCHEDULE-TABLE, COPY THMSCHD) *
000500 * IS PASSED AS A SECOND USING PARAMETER, NOT PART OF THIS COPY  *
000600 ******************************************************************
000700 * HISTORY OF MODIFICATION:                                      *
000800 ******************************************************************
000900 * TAG    DEV    DATE       DESCRIPTION                          *
001000 *------- ------ ---------- -------------------------------------*
001100 * THM021 LNG    08/02/2006 - INITIAL VERSION                    *
001200 *------- ------ ---------- -------------------------------------*
001300       01  WK-C-SCH-RECORD.
001400           05  WK-N-SCH-DOW                PIC 9(01).
001500           05  WK-N-SCH-TIME               PIC 9(04).
001600           05  WK-N-SCH-LAST-KEY           PIC 9(05).
001700 *                       KEY REMEMBERED FROM THE LAST TICK AT
001800 *                       WHICH AN EVENT WAS ACTUALLY APPLIED
001900           05  WK-C-SCH-RESULT-FOUND       PIC X(01).
002000 *                       Y IF AN EVENT GOVERNS THIS (DOW,TIME)
002100           05  WK-C-SCH-RESULT-MODE        PIC X(04).
002200           05  WK-N-SCH-RESULT-SETPOINT    PIC S9(3)V99.
002300           05  WK-N-SCH-NEW-KEY            PIC 9(05).
002400 *                       (DOW,TIME) KEY TO REMEMBER IF
002500 *                       WK-C-SCH-RESULT-FOUND = "Y"
002600           05  FILLER                      PIC X(04).
