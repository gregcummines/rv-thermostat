000100 IDENTIFICATION DIVISION.
000200 *************************
000300 PROGRAM-ID.     THMVCTL.
000400 AUTHOR.         R WANLESS.
000500 INSTALLATION.   BRANCH SYSTEMS - FLEET CONTROLS GROUP.
000600 DATE-WRITTEN.   22 MAY 1997.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED.
000900 *
001000 *DESCRIPTION :  THIS IS THE HYSTERESIS DECISION ENGINE CALLED
001100 *               ONCE PER TICK BY THMCTL. IT APPLIES THE CABIN
001200 *               CALIBRATION OFFSET TO THE RAW SENSOR READING,
001300 *               COMPARES THE RESULT TO THE ACTIVE SETPOINT UNDER
001400 *               THE CONFIGURED DEADBAND, AND DRIVES THE MACHINE
001500 *               STATE AND RELAY COMMANDS THROUGH THMACT. THE
001600 *               OPERATOR MODE AND FAN MODE OVERRIDES AND THE
001700 *               SCHEDULER RESULT HAVE ALREADY BEEN APPLIED BY
001800 *               THMCTL BEFORE THIS ROUTINE IS CALLED.
001900 *
002000 *================================================================
002100 * HISTORY OF MODIFICATION:
002200 *================================================================
002300 * TAG     DEV    DATE        DESCRIPTION
002400 *------- ------ ---------- -------------------------------------*
002500 * THM005  RWAN   22/05/1997 - INITIAL VERSION
002600 *------- ------ ---------- -------------------------------------*
002700 * THM010  KPOH   14/02/2000 - CORRECT DEADBAND COMPARISON TO USE
002800 *                 STRICT INEQUALITIES - UNIT WAS SHORT-CYCLING AT
002900 *                 EXACTLY SETPOINT PLUS OR MINUS DEADBAND
003000 *------- ------ ---------- -------------------------------------*
003100 * THM019  DTAY   02/06/2005 - SET HEATING-START/COOLING-START
003200 *                 INDICATORS FOR THE SUMMARY REPORT COUNTERS
003300 *------- ------ ---------- -------------------------------------*
003400 * THM024  LNG    11/04/2007 - OFF MODE SKIPS THE FAN-MODE OVERRIDE
003500 *                 ENTIRELY, PER REVISED RIDER HANDBOOK WORDING -
003600 *                 HELPDESK TICKET 3988
003700 *------- ------ ---------- -------------------------------------*
003800 * THM025  KPOH   19/03/1999 - Y2K REVIEW - NO DATE FIELDS IN
003900 *                 THIS PROGRAM, SIGNED OFF, NO CHANGE REQUIRED
004000 *------- ------ ---------- -------------------------------------*
004050 * THM032  LNG    18/11/2009 - QA AUDIT NOTED THE MODE/TEMP/COOL-
004060 *                 THRESHOLD TRACE WORK FIELDS WERE CARRIED BUT
004070 *                 NEVER DISPLAYED AND UPSI-7 WAS NEVER DECLARED -
004080 *                 ADDED UPSI-7 TO SPECIAL-NAMES AND A REAL TRACE
004090 *                 DISPLAY IN Z100-BUILD-OUTPUT GATED ON U7-ON
004095 *------- ------ ---------- -------------------------------------*
004100 EJECT
004200 **********************
004300 ENVIRONMENT DIVISION.
004400 **********************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-AS400.
004700 OBJECT-COMPUTER. IBM-AS400.
004800 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004810                UPSI-7 IS UPSI-SWITCH-7
004820                  ON  STATUS IS U7-ON
004830                  OFF STATUS IS U7-OFF.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100 EJECT
005200 ***************
005300 DATA DIVISION.
005400 ***************
005500 FILE SECTION.
005600 *************************
005700 WORKING-STORAGE SECTION.
005800 *************************
005900 01  FILLER                  PIC X(24) VALUE
006000     "** PROGRAM THMVCTL   **".
006100 *
006200 01  WK-N-VCTL-CALL-CNT          PIC 9(07) COMP VALUE ZERO.
006300 01  WK-N-VCTL-COOL-THRESHOLD    PIC S9(3)V99 VALUE ZERO.
006400 01  WK-N-VCTL-HEAT-THRESHOLD    PIC S9(3)V99 VALUE ZERO.
006500 01  WK-C-VCTL-COOL-CALL         PIC X(01) VALUE "N".
006600     88  WK-C-VCTL-IS-COOL-CALL      VALUE "Y".
006700 01  WK-C-VCTL-HEAT-CALL         PIC X(01) VALUE "N".
006800     88  WK-C-VCTL-IS-HEAT-CALL      VALUE "Y".
006900 *
007000 * WK-N-VCTL-TEMP-WORK IS REDEFINED WITH A SIGN-PLUS-DIGITS VIEW
007100 * FOR THE UPSI-7 TRACE DISPLAY LINE.
007200 *
007300 01  WK-N-VCTL-TEMP-WORK         PIC S9(3)V99
007400                                 SIGN IS LEADING SEPARATE
007500                                 VALUE ZERO.
007600 01  WK-C-VCTL-TEMP-WORK-R REDEFINES WK-N-VCTL-TEMP-WORK.
007700     05  WK-C-VCTL-TEMP-SIGN     PIC X(01).
007800     05  WK-N-VCTL-TEMP-DIGITS   PIC 9(05).
007900 *
008000 * WK-C-VCTL-MODE-WORK IS REDEFINED SO THE FIRST LETTER OF THE
008100 * OPERATING MODE CAN BE TESTED FOR THE TRACE LINE ABBREVIATION.
008200 *
008300 01  WK-C-VCTL-MODE-WORK         PIC X(04) VALUE SPACES.
008400 01  WK-C-VCTL-MODE-WORK-R REDEFINES WK-C-VCTL-MODE-WORK.
008500     05  WK-C-VCTL-MODE-1ST-CHAR PIC X(01).
008600     05  FILLER                  PIC X(03).
008620 *
008630 * WK-N-VCTL-COOL-THRESH-WORK GIVES A SIGN-PLUS-DIGITS VIEW OF THE
008640 * COOLING THRESHOLD FOR THE UPSI-7 TRACE DISPLAY LINE.
008650 *
008660 01  WK-N-VCTL-COOL-THRESH-WORK  PIC S9(3)V99
008670                                 SIGN IS LEADING SEPARATE
008680                                 VALUE ZERO.
008690 01  WK-C-VCTL-COOL-THR-WORK-R REDEFINES WK-N-VCTL-COOL-THRESH-WORK.
008695     05  WK-C-VCTL-COOL-THR-SIGN PIC X(01).
008696     05  WK-N-VCTL-COOL-THR-DIGITS PIC 9(05).
008700 EJECT
008800 ****************
008900 LINKAGE SECTION.
009000 ****************
009100     COPY VCTL.
009200     COPY ACT.
009400 EJECT
009500 *********************************************************
009600 PROCEDURE DIVISION USING WK-C-VCTL-RECORD.
009700 *********************************************************
009800 MAIN-MODULE.
009900     ADD 1 TO WK-N-VCTL-CALL-CNT.
010000     PERFORM A000-MAIN-PROCESSING
010100        THRU A099-MAIN-PROCESSING-EX.
010200     GOBACK.
010300 *
010400 *----------------------------------------------------------------*
010500 A000-MAIN-PROCESSING.
010600 *----------------------------------------------------------------*
010700     MOVE SPACES            TO WK-C-VCTL-HEATING-START-IND
010800                                WK-C-VCTL-COOLING-START-IND.
010900     MOVE ZERO              TO WK-N-VCTL-DELTA-LEAD-S
011000                                WK-N-VCTL-DELTA-LAG-S.
011100     IF  WK-C-VCTL-MODE-OVR NOT = SPACES
011200         MOVE WK-C-VCTL-MODE-OVR TO WK-C-VCTL-OPER-MODE
011300     END-IF.
011400     IF  WK-C-VCTL-FAN-MODE-OVR NOT = SPACES
011500         MOVE WK-C-VCTL-FAN-MODE-OVR TO WK-C-VCTL-FAN-MODE
011600     END-IF.
011700     IF  WK-C-VCTL-SCHED-APPLIED = "Y"
011800         MOVE WK-C-VCTL-SCHED-MODE TO WK-C-VCTL-OPER-MODE
011900         MOVE WK-N-VCTL-SCHED-SETPOINT TO WK-N-VCTL-SETPOINT-C
012000     END-IF.
012100 *
012200     COMPUTE WK-N-VCTL-TEMP-C ROUNDED =
012300         WK-N-VCTL-RAW-TEMP-C + WK-N-VCTL-OFFSET-C.
012400     MOVE WK-N-VCTL-TEMP-C  TO WK-N-VCTL-TEMP-WORK.
012500 *
012600     IF  WK-C-VCTL-OPER-MODE = "OFF "
012650         PERFORM B100-FORCE-OFF THRU B199-FORCE-OFF-EX
012680         GO TO Z099-SET-OUTPUT-AND-EXIT
012800     END-IF.
012900 *
013000     PERFORM B200-EVALUATE-CALLS THRU B299-EVALUATE-CALLS-EX.
013100     PERFORM B300-DRIVE-STATE-MACHINE THRU B399-DRIVE-STATE-MACHINE-EX.
013200     PERFORM B400-FAN-MODE-OVERRIDE THRU B499-FAN-MODE-OVERRIDE-EX.
013300 *
013400 Z099-SET-OUTPUT-AND-EXIT.
013500     PERFORM Z100-BUILD-OUTPUT THRU Z199-BUILD-OUTPUT-EX.
013600 A099-MAIN-PROCESSING-EX.
013700     EXIT.
013800 *
013900 *----------------------------------------------------------------*
014000 * B100-FORCE-OFF - MODE IS OFF - IF THE MACHINE WAS NOT ALREADY   *
014100 * OFF, COMMAND ALL RELAYS OFF IMMEDIATELY (NO FAN LAG) AND SET    *
014200 * STATE OFF. FAN-MODE OVERRIDE IS NOT APPLIED THIS TICK - THM024  *
014300 *----------------------------------------------------------------*
014400 B100-FORCE-OFF.
014500     IF  WK-C-VCTL-MACHINE-STATE NOT = "OFF    "
014600         MOVE "ALL-OFF   "     TO WK-C-ACT-COMMAND
014700         MOVE WK-N-VCTL-TICK-SEQ TO WK-N-ACT-TICK-SEQ
014800         MOVE ZERO             TO WK-N-ACT-FAN-LEAD-S
014900                                  WK-N-ACT-FAN-LAG-S
015000         MOVE WK-C-VCTL-MACHINE-STATE TO WK-C-ACT-PRIOR-STATE
015100         MOVE WK-C-VCTL-HEAT-RLY  TO WK-C-ACT-HEAT-RLY
015200         MOVE WK-C-VCTL-COOL-RLY  TO WK-C-ACT-COOL-RLY
015300         MOVE WK-C-VCTL-FAN-RLY   TO WK-C-ACT-FAN-RLY
015400         MOVE WK-N-VCTL-LAST-COOL-OFF-TICK TO WK-N-ACT-LAST-COOL-OFF-TICK
015500         CALL "THMACT" USING WK-C-ACT-RECORD
015600         MOVE WK-C-ACT-HEAT-RLY   TO WK-C-VCTL-HEAT-RLY
015700         MOVE WK-C-ACT-COOL-RLY   TO WK-C-VCTL-COOL-RLY
015800         MOVE WK-C-ACT-FAN-RLY    TO WK-C-VCTL-FAN-RLY
015900         MOVE WK-N-ACT-LAST-COOL-OFF-TICK TO WK-N-VCTL-LAST-COOL-OFF-TICK
016000         MOVE "OFF    "        TO WK-C-VCTL-MACHINE-STATE
016100     END-IF.
016200 B199-FORCE-OFF-EX.
016300     EXIT.
016400 *
016500 *----------------------------------------------------------------*
016600 * B200-EVALUATE-CALLS - THM010 - STRICT INEQUALITIES ONLY - AT    *
016650 * EXACTLY SETPOINT PLUS OR MINUS DEADBAND NEITHER CALL IS MADE    *
016700 *----------------------------------------------------------------*
016800 B200-EVALUATE-CALLS.
016900     MOVE "N"               TO WK-C-VCTL-COOL-CALL
017000                                WK-C-VCTL-HEAT-CALL.
017100     COMPUTE WK-N-VCTL-COOL-THRESHOLD =
017200         WK-N-VCTL-SETPOINT-C + WK-N-VCTL-DEADBAND-C.
017250     MOVE WK-N-VCTL-COOL-THRESHOLD TO WK-N-VCTL-COOL-THRESH-WORK.
017300     COMPUTE WK-N-VCTL-HEAT-THRESHOLD =
017400         WK-N-VCTL-SETPOINT-C - WK-N-VCTL-DEADBAND-C.
017500     IF  (WK-C-VCTL-OPER-MODE = "COOL" OR WK-C-VCTL-OPER-MODE = "AUTO")
017600         AND WK-N-VCTL-TEMP-C > WK-N-VCTL-COOL-THRESHOLD
017700         MOVE "Y"           TO WK-C-VCTL-COOL-CALL
017800     END-IF.
017900     IF  (WK-C-VCTL-OPER-MODE = "HEAT" OR WK-C-VCTL-OPER-MODE = "AUTO")
018000         AND WK-N-VCTL-TEMP-C < WK-N-VCTL-HEAT-THRESHOLD
018100         MOVE "Y"           TO WK-C-VCTL-HEAT-CALL
018200     END-IF.
018300 B299-EVALUATE-CALLS-EX.
018400     EXIT.
018500 *
018600 *----------------------------------------------------------------*
018700 * B300-DRIVE-STATE-MACHINE - RULES 3-5: COOL-CALL WINS OVER       *
018800 * HEAT-CALL WHEN BOTH SOMEHOW TRUE (CANNOT HAPPEN OUTSIDE A BAD   *
018900 * CONFIGURATION, BUT THE ORIGINAL RIG CHECKED COOL FIRST)         *
019000 *----------------------------------------------------------------*
019100 B300-DRIVE-STATE-MACHINE.
019200     EVALUATE TRUE
019300        WHEN WK-C-VCTL-IS-COOL-CALL AND
019400             WK-C-VCTL-MACHINE-STATE NOT = "COOLING"
019500           IF  WK-C-VCTL-MACHINE-STATE = "HEATING"
019550               MOVE "HVAC-STOP " TO WK-C-ACT-COMMAND
019600               PERFORM D100-CALL-ACTUATOR THRU D199-CALL-ACTUATOR-EX
019800           END-IF
019850           MOVE "COOL-START" TO WK-C-ACT-COMMAND
019900           PERFORM D100-CALL-ACTUATOR THRU D199-CALL-ACTUATOR-EX
020100           MOVE "COOLING" TO WK-C-VCTL-MACHINE-STATE
020200           MOVE "Y"       TO WK-C-VCTL-COOLING-START-IND
020300        WHEN WK-C-VCTL-IS-HEAT-CALL AND
020400             WK-C-VCTL-MACHINE-STATE NOT = "HEATING"
020500           IF  WK-C-VCTL-MACHINE-STATE = "COOLING"
020550               MOVE "HVAC-STOP " TO WK-C-ACT-COMMAND
020600               PERFORM D100-CALL-ACTUATOR THRU D199-CALL-ACTUATOR-EX
020800           END-IF
020850           MOVE "HEAT-START" TO WK-C-ACT-COMMAND
020900           PERFORM D100-CALL-ACTUATOR THRU D199-CALL-ACTUATOR-EX
021100           MOVE "HEATING" TO WK-C-VCTL-MACHINE-STATE
021200           MOVE "Y"       TO WK-C-VCTL-HEATING-START-IND
021300        WHEN (NOT WK-C-VCTL-IS-COOL-CALL) AND
021400             (NOT WK-C-VCTL-IS-HEAT-CALL) AND
021500             (WK-C-VCTL-MACHINE-STATE = "HEATING" OR
021600              WK-C-VCTL-MACHINE-STATE = "COOLING")
021650           MOVE "HVAC-STOP " TO WK-C-ACT-COMMAND
021700           PERFORM D100-CALL-ACTUATOR THRU D199-CALL-ACTUATOR-EX
021900           MOVE "IDLE   " TO WK-C-VCTL-MACHINE-STATE
022000     END-EVALUATE.
022100 B399-DRIVE-STATE-MACHINE-EX.
022200     EXIT.
022300 *
022400 *----------------------------------------------------------------*
022500 * B400-FAN-MODE-OVERRIDE - APPLIED AFTER THE STATE MACHINE, EVERY *
022600 * NON-OFF TICK - MANUAL FORCES THE FAN RELAY ON, OFF FORCES IT    *
022700 * OFF, AUTO/CYCLED LEAVES THE FAN AS SEQUENCING LEFT IT           *
022800 *----------------------------------------------------------------*
022900 B400-FAN-MODE-OVERRIDE.
023000     EVALUATE WK-C-VCTL-FAN-MODE
023100        WHEN "MANUAL"
023200           MOVE "1"           TO WK-C-VCTL-FAN-RLY
023300        WHEN "OFF   "
023400           MOVE "0"           TO WK-C-VCTL-FAN-RLY
023500        WHEN OTHER
023600           CONTINUE
023700     END-EVALUATE.
023800 B499-FAN-MODE-OVERRIDE-EX.
023900     EXIT.
024000 *
024100 *----------------------------------------------------------------*
024200 * D100-CALL-ACTUATOR - BUILDS THE ACT LINKAGE RECORD FOR ONE      *
024300 * COMMAND AND CALLS THMACT, THEN COPIES BACK THE RELAY STATES AND *
024400 * ACCUMULATED LEAD/LAG SECONDS                                   *
024500 *----------------------------------------------------------------*
024600 D100-CALL-ACTUATOR.
024700     MOVE WK-N-VCTL-TICK-SEQ  TO WK-N-ACT-TICK-SEQ.
024800     MOVE WK-N-VCTL-FAN-LEAD-S TO WK-N-ACT-FAN-LEAD-S.
024900     MOVE WK-N-VCTL-FAN-LAG-S  TO WK-N-ACT-FAN-LAG-S.
025000     MOVE WK-C-VCTL-MACHINE-STATE TO WK-C-ACT-PRIOR-STATE.
025100     MOVE WK-C-VCTL-HEAT-RLY  TO WK-C-ACT-HEAT-RLY.
025200     MOVE WK-C-VCTL-COOL-RLY  TO WK-C-ACT-COOL-RLY.
025300     MOVE WK-C-VCTL-FAN-RLY   TO WK-C-ACT-FAN-RLY.
025400     MOVE WK-N-VCTL-LAST-COOL-OFF-TICK TO WK-N-ACT-LAST-COOL-OFF-TICK.
025500     CALL "THMACT" USING WK-C-ACT-RECORD.
025600     MOVE WK-C-ACT-HEAT-RLY   TO WK-C-VCTL-HEAT-RLY.
025700     MOVE WK-C-ACT-COOL-RLY   TO WK-C-VCTL-COOL-RLY.
025800     MOVE WK-C-ACT-FAN-RLY    TO WK-C-VCTL-FAN-RLY.
025900     MOVE WK-N-ACT-LAST-COOL-OFF-TICK TO WK-N-VCTL-LAST-COOL-OFF-TICK.
026000     ADD WK-N-ACT-DELTA-LEAD-S TO WK-N-VCTL-DELTA-LEAD-S.
026100     ADD WK-N-ACT-DELTA-LAG-S  TO WK-N-VCTL-DELTA-LAG-S.
026200 D199-CALL-ACTUATOR-EX.
026300     EXIT.
026400 *
026500 *----------------------------------------------------------------*
026600 * Z100-BUILD-OUTPUT - COPY THE RESULT OF THIS TICK INTO THE       *
026700 * OUTPUT GROUP OF THE LINKAGE RECORD FOR THMCTL                  *
026800 *----------------------------------------------------------------*
026900 Z100-BUILD-OUTPUT.
027000     MOVE WK-C-VCTL-MACHINE-STATE TO WK-C-VCTL-OUT-MODE.
027100     MOVE WK-C-VCTL-HEAT-RLY TO WK-C-VCTL-OUT-HEAT-RLY.
027200     MOVE WK-C-VCTL-COOL-RLY TO WK-C-VCTL-OUT-COOL-RLY.
027300     MOVE WK-C-VCTL-FAN-RLY  TO WK-C-VCTL-OUT-FAN-RLY.
027400     MOVE WK-N-VCTL-SETPOINT-C TO WK-N-VCTL-OUT-SETPOINT-C.
027500     MOVE WK-C-VCTL-MODE-OVR TO WK-C-VCTL-MODE-WORK.
027510 *          THM032 - UPSI-7 ON THE JOB RUN PANEL TURNS ON THE
027520 *          PER-CALL CONTROLLER TRACE LINE ON THE JOB LOG
027530     IF  U7-ON
027540         DISPLAY "THMVCTL TRACE MODE=" WK-C-VCTL-MODE-1ST-CHAR
027550             " TEMP=" WK-C-VCTL-TEMP-SIGN WK-N-VCTL-TEMP-DIGITS
027560             " COOL-THR=" WK-C-VCTL-COOL-THR-SIGN
027570             WK-N-VCTL-COOL-THR-DIGITS
027580     END-IF.
027600 Z199-BUILD-OUTPUT-EX.
027700     EXIT.
027800 *
027900 ******************************************************************
028000 *************** END OF PROGRAM SOURCE  THMVCTL ******************
028100 ******************************************************************
