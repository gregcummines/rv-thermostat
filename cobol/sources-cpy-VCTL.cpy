000100 ******************************************************************
000200 * VCTL.cpybk                                                    *
000300 * LINKAGE RECORD FOR THMVCTL - HYSTERESIS DECISION ENGINE       *
000400 * CALLED ONCE PER TICK BY THMCTL                                *
000500 ******************************************************************
000600 * HISTORY OF MODIFICATION:                                      *
000700 ******************************************************************
000800 * TAG    DEV    DATE       DESCRIPTION                          *
000900 *------- ------ ---------- -------------------------------------*
001000 * THM005 RWAN   22/05/1997 - INITIAL VERSION                    *
001100 *------- ------ ---------- -------------------------------------*
001200 * THM019 DTAY   02/06/2005 - ADD HEATING-START/COOLING-START    *
001300 *                 INDICATORS FOR SUMMARY REPORT COUNTERS        *
001400 *------- ------ ---------- -------------------------------------*
001500       01  WK-C-VCTL-RECORD.
001600 *
001700 * --- TICK INPUT, FRESH EACH CALL -------------------------------
001800           05  WK-C-VCTL-INPUT.
001900               10  WK-N-VCTL-TICK-SEQ          PIC 9(06).
002000               10  WK-N-VCTL-RAW-TEMP-C        PIC S9(3)V99.
002100               10  WK-C-VCTL-MODE-OVR          PIC X(04).
002200               10  WK-C-VCTL-FAN-MODE-OVR      PIC X(06).
002300               10  WK-C-VCTL-SCHED-MODE        PIC X(04).
002400               10  WK-N-VCTL-SCHED-SETPOINT    PIC S9(3)V99.
002500               10  WK-C-VCTL-SCHED-APPLIED     PIC X(01).
002600               10  FILLER                      PIC X(04).
002700 *
002800 * --- PERSISTENT STATE, CARRIED BY THE CALLER BETWEEN TICKS -----
002900           05  WK-C-VCTL-PERSIST.
003000               10  WK-C-VCTL-OPER-MODE         PIC X(04).
003100 *                       OFF/HEAT/COOL/AUTO
003200               10  WK-C-VCTL-FAN-MODE          PIC X(06).
003300 *                       AUTO/MANUAL/OFF
003400               10  WK-C-VCTL-MACHINE-STATE     PIC X(07).
003500 *                       IDLE/HEATING/COOLING/OFF
003600               10  WK-N-VCTL-SETPOINT-C        PIC S9(3)V99.
003700               10  WK-N-VCTL-DEADBAND-C        PIC S9(3)V99.
003800               10  WK-N-VCTL-OFFSET-C          PIC S9(3)V99.
003900               10  WK-N-VCTL-FAN-LEAD-S        PIC 9(05) COMP.
004000               10  WK-N-VCTL-FAN-LAG-S         PIC 9(05) COMP.
004100               10  WK-C-VCTL-HEAT-RLY          PIC X(01).
004200               10  WK-C-VCTL-COOL-RLY          PIC X(01).
004300               10  WK-C-VCTL-FAN-RLY           PIC X(01).
004400               10  WK-N-VCTL-LAST-COOL-OFF-TICK PIC 9(06) COMP.
004500               10  FILLER                      PIC X(04).
004600 *
004650 * THE RELAY FIELDS BELOW CARRY THE SAME 1/0 CONTACT-STATE
004660 * CONVENTION AS THE PERSIST GROUP ABOVE - THMCTL TRANSLATES TO
004670 * Y/N WHEN IT BUILDS TICK-OUT, THIS RECORD DOES NOT
004680 *
004700 * --- RESULT FOR THIS TICK, RETURNED TO THMCTL ------------------
004800           05  WK-C-VCTL-OUTPUT.
004900               10  WK-N-VCTL-TEMP-C            PIC S9(3)V99.
005000               10  WK-C-VCTL-OUT-MODE          PIC X(07).
005100               10  WK-C-VCTL-OUT-HEAT-RLY      PIC X(01).
005200               10  WK-C-VCTL-OUT-COOL-RLY      PIC X(01).
005300               10  WK-C-VCTL-OUT-FAN-RLY       PIC X(01).
005400               10  WK-N-VCTL-OUT-SETPOINT-C    PIC S9(3)V99.
005500               10  WK-N-VCTL-DELTA-LEAD-S      PIC 9(05) COMP.
005600               10  WK-N-VCTL-DELTA-LAG-S       PIC 9(05) COMP.
005700               10  WK-C-VCTL-HEATING-START-IND PIC X(01).
005800               10  WK-C-VCTL-COOLING-START-IND PIC X(01).
005900               10  FILLER                      PIC X(04).
