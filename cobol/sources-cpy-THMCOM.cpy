000100 ******************************************************************
000200 * THMCOM.cpybk                                                  *
000300 * COMMON FILE-STATUS WORK AREA - SHARED BY ALL THM PROGRAMS     *
000400 ******************************************************************
000500 * HISTORY OF MODIFICATION:                                      *
000600 ******************************************************************
000700 * TAG    DEV    DATE       DESCRIPTION                          *
000800 *------- ------ ---------- -------------------------------------*
000900 * THM000 RWAN   12/03/1997 - INITIAL VERSION - COMMON COPY BOOK *
001000 *                 FOR ALL RVTHERM BATCH MODULES                 *
001100 *------------------------------------------------------------- -*
001200 * THM006 KPOH   04/11/1999 - Y2K REMEDIATION - NO DATE FIELDS   *
001300 *                 IN THIS BOOK, REVIEWED AND SIGNED OFF         *
001400 *------- ------ ---------- -------------------------------------*
001500 * THM014 DTAY   19/06/2003 - ADD WK-C-DUPLICATE-KEY CONDITION   *
001600 *                 FOR SCHEDULE TABLE LOAD VALIDATION            *
001700 *------- ------ ---------- -------------------------------------*
001800       05  WK-C-FILE-STATUS            PIC X(02)  VALUE "00".
001900           88  WK-C-SUCCESSFUL                VALUE "00" "02" "04".
002000           88  WK-C-AT-END                    VALUE "10".
002100           88  WK-C-RECORD-NOT-FOUND          VALUE "23".
002200 * THM014             ADDED FOR TABLE LOAD VALIDATION
002300           88  WK-C-DUPLICATE-KEY             VALUE "22".
002400           88  WK-C-PERMANENT-ERROR           VALUE "30" "34" "35"
002500                                                    "37" "38" "39".
002600       05  FILLER                       PIC X(08) VALUE SPACES.
