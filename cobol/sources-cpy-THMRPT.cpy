000100 ******************************************************************
000200 * THMRPT.cpybk                                                  *
000300 * RPT-OUT 80-COLUMN PRINT LINE LAYOUTS - DAILY CONTROL SUMMARY  *
000400 * WRITTEN BY THMCTL (CONTROLLER TOTALS) AND APPENDED TO BY      *
000500 * THMWXN (WEATHER SECTION) AS STEP 2 OF THE SAME BATCH RUN      *
000600 ******************************************************************
000700 * HISTORY OF MODIFICATION:                                      *
000800 ******************************************************************
000900 * TAG    DEV    DATE       DESCRIPTION                          *
001000 *------- ------ ---------- -------------------------------------*
001100 * THM004 RWAN   18/05/1997 - INITIAL VERSION                    *
001200 *------- ------ ---------- -------------------------------------*
001300 * THM026 LNG    21/09/2007 - ADD WEATHER SECTION LINES FOR      *
001400 *                 THMWXN AS SEPARATE RUN STEP                   *
001500 *------- ------ ---------- -------------------------------------*
001510 * THM031 LNG    03/11/2009 - RPT-DTL-TEMP WAS ZERO-SUPPRESSING  *
001520 *                 (+ 22.50) - AUDIT WANTS THE FIELD ZERO-FILLED *
001530 *                 LIKE EVERY OTHER SIGNED AMOUNT ON THIS REPORT *
001540 *                 (+022.50) - CHANGED TO PIC +999.99            *
001550 *------- ------ ---------- -------------------------------------*
001600       01  RPT-HEADING-LINE.
001700           05  FILLER                  PIC X(10) VALUE SPACES.
001800           05  RPT-HDG-PGM             PIC X(08) VALUE SPACES.
001900           05  FILLER                  PIC X(02) VALUE SPACES.
002000           05  RPT-HDG-TITLE           PIC X(22) VALUE
002100               "DAILY CONTROL SUMMARY".
002200           05  FILLER                  PIC X(38) VALUE SPACES.
002300 *
002400       01  RPT-DETAIL-LINE.
002500           05  FILLER                  PIC X(05) VALUE SPACES.
002600           05  RPT-DTL-LABEL           PIC X(26) VALUE SPACES.
002700           05  FILLER                  PIC X(03) VALUE SPACES.
002800           05  RPT-DTL-COUNT           PIC ZZZ,ZZ9 VALUE ZEROES.
002900           05  FILLER                  PIC X(05) VALUE SPACES.
003000           05  RPT-DTL-TEMP            PIC +999.99 VALUE ZEROES.
003100           05  FILLER                  PIC X(27) VALUE SPACES.
003200 *
003300       01  RPT-BLANK-LINE              PIC X(80) VALUE SPACES.
