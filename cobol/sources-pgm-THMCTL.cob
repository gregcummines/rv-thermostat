000100 IDENTIFICATION DIVISION.
000200 *************************
000300 PROGRAM-ID.     THMCTL.
000400 AUTHOR.         R WANLESS.
000500 INSTALLATION.   BRANCH SYSTEMS - FLEET CONTROLS GROUP.
000600 DATE-WRITTEN.   12 MAR 1997.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED.
000900 *
001000 *DESCRIPTION :  THIS IS THE MAIN BATCH CONTROL LOOP FOR THE RV
001100 *               CABIN THERMOSTAT. IT LOADS THE WEEKLY SCHEDULE
001200 *               FROM SCHED-IN, READS ONE CONTROL-CYCLE TICK AT A
001300 *               TIME FROM TICK-IN, APPLIES OPERATOR OVERRIDES AND
001400 *               ANY GOVERNING SCHEDULE EVENT, CALLS THMSCH AND
001500 *               THMVCTL TO DRIVE THE HYSTERESIS DECISION AND THE
001600 *               RELAY SEQUENCING, WRITES TICK-OUT, AND AT END OF
001700 *               RUN FORCES THE UNIT OFF AND PRINTS THE DAILY
001800 *               CONTROL SUMMARY TO RPT-OUT.
001900 *
002000 *================================================================
002100 * HISTORY OF MODIFICATION:
002200 *================================================================
002300 * TAG     DEV    DATE        DESCRIPTION
002400 *------- ------ ---------- -------------------------------------*
002500 * THM000  RWAN   12/03/1997 - INITIAL VERSION - MAIN CONTROL
002600 *                 LOOP, SENSOR CALIBRATION, RELAY SEQUENCING
002700 *                 VIA THMACT
002800 *------- ------ ---------- -------------------------------------*
002900 * THM004  RWAN   18/05/1997 - ADD DAILY CONTROL SUMMARY REPORT
003000 *                 (RPT-OUT) WRITTEN AT END OF RUN
003100 *------- ------ ---------- -------------------------------------*
003200 * THM009  KPOH   30/09/1999 - WIDENED TICK-IN/TICK-OUT LAYOUTS
003300 *                 PER CR-1134 - SEE THMTICK COPYBOOK - NO
003400 *                 PROCESSING CHANGE IN THIS PROGRAM
003500 *------- ------ ---------- -------------------------------------*
003600 * THM019  DTAY   02/06/2005 - ACCUMULATE THE HEATING-START AND
003700 *                 COOLING-START COUNTS RETURNED BY THMVCTL INTO
003800 *                 THE SUMMARY REPORT COUNTERS
003900 *------- ------ ---------- -------------------------------------*
004000 * THM021  LNG    08/02/2006 - SCHEDULE TABLE REWORKED TO 7 DAYS
004100 *                 X 6 EVENTS PER DAY - THE APPLY-ONCE KEY IS NOW
004200 *                 HANDED TO THMSCH ON EVERY TICK INSTEAD OF
004300 *                 GATED HERE
004400 *------- ------ ---------- -------------------------------------*
004500 * THM025  KPOH   19/03/1999 - Y2K REVIEW - NO TWO-DIGIT YEAR
004600 *                 FIELDS IN THIS PROGRAM, SIGNED OFF, NO CHANGE
004700 *                 REQUIRED
004800 *------- ------ ---------- -------------------------------------*
004900 * THM030  DTAY   14/08/2009 - ADD FORCED SAFE-SHUTDOWN CALL AT
005000 *                 END OF TICK-IN PER FIELD INCIDENT FI-0456 -
005100 *                 UNIT WAS LEFT COOLING AFTER AN OPERATOR-
005200 *                 ABORTED RUN
005300 *------- ------ ---------- -------------------------------------*
005400 * THM031  LNG    03/11/2009 - C060-BUILD-TICK-OUT WAS COPYING THE
005500 *                 CONTROLLER RELAY WORK FIELDS STRAIGHT INTO
005600 *                 OUT-HEAT-RLY/OUT-COOL-RLY/OUT-FAN-RLY - THOSE
005700 *                 WORK FIELDS CARRY THE PHYSICAL CONTACT STATE
005800 *                 (1/0) BUT TICK-OUT IS DOCUMENTED AND READ
005900 *                 DOWNSTREAM AS Y/N - TRANSLATE AT THE BUILD
006000 *                 PARAGRAPH, ONE TIME, RATHER THAN DISTURB THE
006100 *                 RELAY CONTACT CONVENTION CARRIED THROUGHOUT
006200 *                 THMACT AND THMVCTL
006300 *------- ------ ---------- -------------------------------------*
006400 * THM032  LNG    18/11/2009 - QA AUDIT NOTED THE MIN/MAX/TICK-KEY
006500 *                 TRACE WORK FIELDS WERE CARRIED BUT NEVER
006600 *                 DISPLAYED AND UPSI-7 WAS NEVER DECLARED - ADDED
006700 *                 UPSI-7 TO SPECIAL-NAMES AND A REAL TRACE DISPLAY
006800 *                 IN D100-WRITE-REPORT GATED ON U7-ON, TURNED ON
006900 *                 FROM THE JOB RUN PANEL WHEN A RUN NEEDS TRACING
007000 *------- ------ ---------- -------------------------------------*
007100 EJECT
007200 **********************
007300 ENVIRONMENT DIVISION.
007400 **********************
007500 CONFIGURATION SECTION.
007600 SOURCE-COMPUTER. IBM-AS400.
007700 OBJECT-COMPUTER. IBM-AS400.
007800 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
007900                C01 IS TOP-OF-FORM
008000                UPSI-7 IS UPSI-SWITCH-7
008100                  ON  STATUS IS U7-ON
008200                  OFF STATUS IS U7-OFF.
008300 INPUT-OUTPUT SECTION.
008400 FILE-CONTROL.
008500     SELECT SCHED-IN    ASSIGN TO SCHEDIN
008600                        ORGANIZATION IS LINE SEQUENTIAL
008700                        FILE STATUS IS WK-C-FILE-STATUS.
008800     SELECT TICK-IN     ASSIGN TO TICKIN
008900                        ORGANIZATION IS LINE SEQUENTIAL
009000                        FILE STATUS IS WK-C-FILE-STATUS.
009100     SELECT TICK-OUT    ASSIGN TO TICKOUT
009200                        ORGANIZATION IS LINE SEQUENTIAL
009300                        FILE STATUS IS WK-C-FILE-STATUS.
009400     SELECT RPT-OUT     ASSIGN TO RPTOUT
009500                        ORGANIZATION IS LINE SEQUENTIAL
009600                        FILE STATUS IS WK-C-FILE-STATUS.
009700 EJECT
009800 ***************
009900 DATA DIVISION.
010000 ***************
010100 FILE SECTION.
010200 *
010300 FD  SCHED-IN
010400     LABEL RECORDS ARE OMITTED
010500     DATA RECORD IS FD-SCHED-IN-REC.
010600 01  FD-SCHED-IN-REC             PIC X(16).
010700 *
010800 FD  TICK-IN
010900     LABEL RECORDS ARE OMITTED
011000     DATA RECORD IS FD-TICK-IN-REC.
011100 01  FD-TICK-IN-REC              PIC X(32).
011200 *
011300 FD  TICK-OUT
011400     LABEL RECORDS ARE OMITTED
011500     DATA RECORD IS FD-TICK-OUT-REC.
011600 01  FD-TICK-OUT-REC             PIC X(40).
011700 *
011800 FD  RPT-OUT
011900     LABEL RECORDS ARE OMITTED
012000     DATA RECORD IS FD-RPT-OUT-REC.
012100 01  FD-RPT-OUT-REC              PIC X(80).
012200 *************************
012300 WORKING-STORAGE SECTION.
012400 *************************
012500 01  FILLER                  PIC X(24) VALUE
012600     "** PROGRAM THMCTL    **".
012700 *
012800 01  WK-C-COMMON-AREA.
012900     COPY THMCOM.
013000     COPY THMTICK.
013100     COPY THMSCHD.
013200     COPY THMRPT.
013300     COPY VCTL.
013400     COPY SCH.
013500     COPY TCV.
013600 *
013700 01  WK-C-CONFIG.
013800     05  WK-N-CFG-SETPOINT-C         PIC S9(3)V99 VALUE +022.00.
013900     05  WK-N-CFG-DEADBAND-C         PIC S9(3)V99 VALUE +000.50.
014000     05  WK-N-CFG-OFFSET-C           PIC S9(3)V99 VALUE +000.00.
014100     05  WK-N-CFG-FAN-LEAD-S         PIC 9(05) COMP VALUE 5.
014200     05  WK-N-CFG-FAN-LAG-S          PIC 9(05) COMP VALUE 15.
014300     05  WK-N-CFG-MIN-COOL-OFF-S     PIC 9(05) COMP VALUE 300.
014400 *                       RECORDED BY THMACT ON EVERY HVAC-STOP
014500 *                       FOLLOWING COOLING BUT NOT CURRENTLY
014600 *                       ENFORCED AGAINST A RESTART - SEE THMACT
014700     05  WK-C-CFG-DISPLAY-UNIT       PIC X(01) VALUE "F".
014800 *                       F=IMPERIAL C=METRIC - PANEL DISPLAY UNIT
014900     05  FILLER                      PIC X(04) VALUE SPACES.
015000 *
015100 01  WK-C-RPT-COUNTERS.
015200     05  WK-N-RPT-TICKS-PROCESSED    PIC 9(07) COMP VALUE ZERO.
015300     05  WK-N-RPT-HEATING-STARTS     PIC 9(07) COMP VALUE ZERO.
015400     05  WK-N-RPT-COOLING-STARTS     PIC 9(07) COMP VALUE ZERO.
015500     05  WK-N-RPT-FAN-LEAD-SECONDS   PIC 9(07) COMP VALUE ZERO.
015600     05  WK-N-RPT-FAN-LAG-SECONDS    PIC 9(07) COMP VALUE ZERO.
015700     05  WK-N-RPT-SCHED-APPLIED-CNT  PIC 9(07) COMP VALUE ZERO.
015800     05  WK-N-RPT-MIN-TEMP-C         PIC S9(3)V99 VALUE +999.00.
015900     05  WK-N-RPT-MAX-TEMP-C         PIC S9(3)V99 VALUE -999.00.
016000     05  FILLER                      PIC X(04) VALUE SPACES.
016100 *
016200 01  WK-N-CTL-LAST-TICK-SEQ      PIC 9(06) COMP VALUE ZERO.
016300 01  WK-N-CTL-LAST-TEMP-C        PIC S9(3)V99 VALUE ZERO.
016400 01  WK-N-SCH-LOAD-HH            PIC 9(02) COMP VALUE ZERO.
016500 01  WK-N-SCH-LOAD-MM            PIC 9(02) COMP VALUE ZERO.
016600 01  WK-C-SCHED-LOAD-VALID       PIC X(01) VALUE "N".
016700     88  WK-C-SCHED-LOAD-IS-VALID    VALUE "Y".
016800 01  WK-C-SCHED-IN-EOF-SW        PIC X(01) VALUE "N".
016900     88  WK-C-SCHED-IN-EOF           VALUE "Y".
017000 01  WK-C-TICK-IN-EOF-SW         PIC X(01) VALUE "N".
017100     88  WK-C-TICK-IN-EOF            VALUE "Y".
017200 *
017300 * WK-N-CTL-MIN-TEMP-TRACE / -MAX-TEMP-TRACE GIVE A SIGN-PLUS-
017400 * DIGITS VIEW OF THE RUNNING MIN/MAX CALIBRATED TEMPERATURE FOR
017500 * THE UPSI-7 TRACE DISPLAY LINE - SEE D100-WRITE-REPORT
017600 *
017700 01  WK-N-CTL-MIN-TEMP-TRACE     PIC S9(3)V99
017800                                 SIGN IS LEADING SEPARATE
017900                                 VALUE ZERO.
018000 01  WK-C-CTL-MIN-TEMP-TRACE-R REDEFINES WK-N-CTL-MIN-TEMP-TRACE.
018100     05  WK-C-CTL-MIN-SIGN           PIC X(01).
018200     05  WK-N-CTL-MIN-DIGITS         PIC 9(05).
018300 01  WK-N-CTL-MAX-TEMP-TRACE     PIC S9(3)V99
018400                                 SIGN IS LEADING SEPARATE
018500                                 VALUE ZERO.
018600 01  WK-C-CTL-MAX-TEMP-TRACE-R REDEFINES WK-N-CTL-MAX-TEMP-TRACE.
018700     05  WK-C-CTL-MAX-SIGN           PIC X(01).
018800     05  WK-N-CTL-MAX-DIGITS         PIC 9(05).
018900 *
019000 * WK-C-CTL-TICK-KEY-TRACE-R SPLITS THE LAST TICK'S OWN
019100 * (DOW,TIME) KEY INTO ITS TWO PARTS FOR THE SAME TRACE LINE.
019200 *
019300 01  WK-N-CTL-TICK-KEY-TRACE     PIC 9(05) VALUE ZERO.
019400 01  WK-C-CTL-TICK-KEY-TRACE-R REDEFINES WK-N-CTL-TICK-KEY-TRACE.
019500     05  WK-N-CTL-TRACE-DOW          PIC 9(01).
019600     05  WK-N-CTL-TRACE-TIME         PIC 9(04).
019700 EJECT
019800 ****************
019900 PROCEDURE DIVISION.
020000 ****************
020100 MAIN-MODULE.
020200     PERFORM A000-INITIALIZE      THRU A099-INITIALIZE-EX.
020300     PERFORM B000-LOAD-SCHEDULE   THRU B099-LOAD-SCHEDULE-EX.
020400     PERFORM C000-PROCESS-TICKS   THRU C099-PROCESS-TICKS-EX.
020500     PERFORM D000-FINISH-RUN      THRU D099-FINISH-RUN-EX.
020600     GOBACK.
020700 *
020800 *----------------------------------------------------------------*
020900 A000-INITIALIZE.
021000 *----------------------------------------------------------------*
021100     PERFORM A010-OPEN-FILES      THRU A019-OPEN-FILES-EX.
021200     PERFORM A020-INIT-CONFIG     THRU A029-INIT-CONFIG-EX.
021300     PERFORM A030-INIT-COUNTERS   THRU A039-INIT-COUNTERS-EX.
021400 A099-INITIALIZE-EX.
021500     EXIT.
021600 *
021700 A010-OPEN-FILES.
021800     OPEN INPUT SCHED-IN.
021900     IF  NOT WK-C-SUCCESSFUL
022000         DISPLAY "THMCTL - OPEN FILE-ERROR - SCHED-IN"
022100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022200         PERFORM Y900-ABNORMAL-TERMINATION
022300            THRU Y999-ABNORMAL-TERMINATION-EX
022400     END-IF.
022500     OPEN INPUT TICK-IN.
022600     IF  NOT WK-C-SUCCESSFUL
022700         DISPLAY "THMCTL - OPEN FILE-ERROR - TICK-IN"
022800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022900         PERFORM Y900-ABNORMAL-TERMINATION
023000            THRU Y999-ABNORMAL-TERMINATION-EX
023100     END-IF.
023200     OPEN OUTPUT TICK-OUT.
023300     IF  NOT WK-C-SUCCESSFUL
023400         DISPLAY "THMCTL - OPEN FILE-ERROR - TICK-OUT"
023500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023600         PERFORM Y900-ABNORMAL-TERMINATION
023700            THRU Y999-ABNORMAL-TERMINATION-EX
023800     END-IF.
023900     OPEN OUTPUT RPT-OUT.
024000     IF  NOT WK-C-SUCCESSFUL
024100         DISPLAY "THMCTL - OPEN FILE-ERROR - RPT-OUT"
024200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024300         PERFORM Y900-ABNORMAL-TERMINATION
024400            THRU Y999-ABNORMAL-TERMINATION-EX
024500     END-IF.
024600 A019-OPEN-FILES-EX.
024700     EXIT.
024800 *
024900 A020-INIT-CONFIG.
025000     MOVE WK-N-CFG-SETPOINT-C    TO WK-N-VCTL-SETPOINT-C.
025100     MOVE WK-N-CFG-DEADBAND-C    TO WK-N-VCTL-DEADBAND-C.
025200     MOVE WK-N-CFG-OFFSET-C      TO WK-N-VCTL-OFFSET-C.
025300     MOVE WK-N-CFG-FAN-LEAD-S    TO WK-N-VCTL-FAN-LEAD-S.
025400     MOVE WK-N-CFG-FAN-LAG-S     TO WK-N-VCTL-FAN-LAG-S.
025500     MOVE "AUTO"                 TO WK-C-VCTL-OPER-MODE.
025600     MOVE "AUTO  "               TO WK-C-VCTL-FAN-MODE.
025700     MOVE "OFF    "              TO WK-C-VCTL-MACHINE-STATE.
025800     MOVE "0"                    TO WK-C-VCTL-HEAT-RLY
025900                                    WK-C-VCTL-COOL-RLY
026000                                    WK-C-VCTL-FAN-RLY.
026100     MOVE ZERO                   TO WK-N-VCTL-LAST-COOL-OFF-TICK.
026200     MOVE ZERO                   TO WK-N-SCHED-LAST-KEY.
026300 A029-INIT-CONFIG-EX.
026400     EXIT.
026500 *
026600 A030-INIT-COUNTERS.
026700     MOVE ZERO TO WK-N-RPT-TICKS-PROCESSED
026800                  WK-N-RPT-HEATING-STARTS
026900                  WK-N-RPT-COOLING-STARTS
027000                  WK-N-RPT-FAN-LEAD-SECONDS
027100                  WK-N-RPT-FAN-LAG-SECONDS
027200                  WK-N-RPT-SCHED-APPLIED-CNT.
027300     MOVE +999.00 TO WK-N-RPT-MIN-TEMP-C.
027400     MOVE -999.00 TO WK-N-RPT-MAX-TEMP-C.
027500     MOVE ZERO TO WK-N-CTL-LAST-TICK-SEQ
027600                  WK-N-CTL-LAST-TEMP-C.
027700 A039-INIT-COUNTERS-EX.
027800     EXIT.
027900 *
028000 *----------------------------------------------------------------*
028100 * B000-LOAD-SCHEDULE - LOADS THE 7 X 6 WEEKLY SCHEDULE TABLE FROM *
028200 * SCHED-IN. MALFORMED EVENTS ARE SKIPPED AND AT MOST THE FIRST 6  *
028300 * EVENTS LOADED FOR ANY ONE DAY ARE KEPT - THM021                 *
028400 *----------------------------------------------------------------*
028500 B000-LOAD-SCHEDULE.
028600     PERFORM B010-INIT-TABLE      THRU B019-INIT-TABLE-EX.
028700     MOVE "N" TO WK-C-SCHED-IN-EOF-SW.
028800     PERFORM B030-READ-SCHED-REC  THRU B039-READ-SCHED-REC-EX.
028900     PERFORM B040-PROCESS-SCHED-REC THRU B049-PROCESS-SCHED-REC-EX
029000         UNTIL WK-C-SCHED-IN-EOF.
029100     CLOSE SCHED-IN.
029200     IF  NOT WK-C-SUCCESSFUL
029300         DISPLAY "THMCTL - CLOSE FILE-ERROR - SCHED-IN"
029400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
029500     END-IF.
029600 B099-LOAD-SCHEDULE-EX.
029700     EXIT.
029800 *
029900 B010-INIT-TABLE.
030000     PERFORM B011-CLEAR-ONE-DAY THRU B011-CLEAR-ONE-DAY-EX
030100         VARYING WK-X-SCHED-DAY-IDX FROM 1 BY 1
030200         UNTIL WK-X-SCHED-DAY-IDX > 7.
030300 B019-INIT-TABLE-EX.
030400     EXIT.
030500 *
030600 B011-CLEAR-ONE-DAY.
030700     MOVE ZERO TO WK-N-SCHED-EVENT-COUNT (WK-X-SCHED-DAY-IDX).
030800 B011-CLEAR-ONE-DAY-EX.
030900     EXIT.
031000 *
031100 B030-READ-SCHED-REC.
031200     READ SCHED-IN INTO SCHED-IN-DATA
031300         AT END
031400             MOVE "Y" TO WK-C-SCHED-IN-EOF-SW
031500         GO TO B039-READ-SCHED-REC-EX.
031600     IF  NOT WK-C-SUCCESSFUL
031700         DISPLAY "THMCTL - READ FILE-ERROR - SCHED-IN"
031800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
031900         PERFORM Y900-ABNORMAL-TERMINATION
032000            THRU Y999-ABNORMAL-TERMINATION-EX
032100     END-IF.
032200 B039-READ-SCHED-REC-EX.
032300     EXIT.
032400 *
032500 B040-PROCESS-SCHED-REC.
032600     PERFORM B050-VALIDATE-SCHED-REC THRU B059-VALIDATE-SCHED-REC-EX.
032700     IF  WK-C-SCHED-LOAD-IS-VALID
032800         PERFORM B060-INSERT-SCHED-EVENT
032900            THRU B069-INSERT-SCHED-EVENT-EX
033000     END-IF.
033100     PERFORM B030-READ-SCHED-REC THRU B039-READ-SCHED-REC-EX.
033200 B049-PROCESS-SCHED-REC-EX.
033300     EXIT.
033400 *
033500 B050-VALIDATE-SCHED-REC.
033600     MOVE "Y" TO WK-C-SCHED-LOAD-VALID.
033700     IF  SCH-DOW = ZERO OR SCH-DOW > 7
033800         MOVE "N" TO WK-C-SCHED-LOAD-VALID
033900     END-IF.
034000     IF  WK-C-SCHED-LOAD-IS-VALID
034100         COMPUTE WK-N-SCH-LOAD-HH = SCH-TIME / 100
034200         COMPUTE WK-N-SCH-LOAD-MM = SCH-TIME - (WK-N-SCH-LOAD-HH * 100)
034300         IF  WK-N-SCH-LOAD-HH > 23 OR WK-N-SCH-LOAD-MM > 59
034400             MOVE "N" TO WK-C-SCHED-LOAD-VALID
034500         END-IF
034600     END-IF.
034700     IF  WK-C-SCHED-LOAD-IS-VALID
034800         IF  SCH-MODE NOT = "OFF " AND SCH-MODE NOT = "HEAT" AND
034900             SCH-MODE NOT = "COOL" AND SCH-MODE NOT = "AUTO"
035000             MOVE "N" TO WK-C-SCHED-LOAD-VALID
035100         END-IF
035200     END-IF.
035300     IF  WK-C-SCHED-LOAD-IS-VALID
035400         IF  WK-N-SCHED-EVENT-COUNT (SCH-DOW) NOT LESS THAN 6
035500             MOVE "N" TO WK-C-SCHED-LOAD-VALID
035600         END-IF
035700     END-IF.
035800 B059-VALIDATE-SCHED-REC-EX.
035900     EXIT.
036000 *
036100 B060-INSERT-SCHED-EVENT.
036200     ADD 1 TO WK-N-SCHED-EVENT-COUNT (SCH-DOW).
036300     SET WK-X-SCHED-EVT-IDX TO WK-N-SCHED-EVENT-COUNT (SCH-DOW).
036400     MOVE SCH-TIME TO WK-N-SCHED-EVT-TIME (SCH-DOW WK-X-SCHED-EVT-IDX).
036500     MOVE SCH-MODE TO WK-C-SCHED-EVT-MODE (SCH-DOW WK-X-SCHED-EVT-IDX).
036600     IF  SCH-SETPOINT-SIGN = "-"
036700         COMPUTE WK-N-SCHED-EVT-SETPT (SCH-DOW WK-X-SCHED-EVT-IDX)
036800             ROUNDED = (0 - SCH-SETPOINT-DIG) / 100
036900     ELSE
037000         COMPUTE WK-N-SCHED-EVT-SETPT (SCH-DOW WK-X-SCHED-EVT-IDX)
037100             ROUNDED = SCH-SETPOINT-DIG / 100
037200     END-IF.
037300 B069-INSERT-SCHED-EVENT-EX.
037400     EXIT.
037500 *
037600 *----------------------------------------------------------------*
037700 * C000-PROCESS-TICKS - MAIN CONTROL LOOP - ONE PASS OF TICK-IN    *
037800 *----------------------------------------------------------------*
037900 C000-PROCESS-TICKS.
038000     MOVE "N" TO WK-C-TICK-IN-EOF-SW.
038100     PERFORM C010-READ-TICK       THRU C019-READ-TICK-EX.
038200     PERFORM C020-PROCESS-ONE-TICK THRU C029-PROCESS-ONE-TICK-EX
038300         UNTIL WK-C-TICK-IN-EOF.
038400 C099-PROCESS-TICKS-EX.
038500     EXIT.
038600 *
038700 C010-READ-TICK.
038800     READ TICK-IN INTO TICK-IN-DATA
038900         AT END
039000             MOVE "Y" TO WK-C-TICK-IN-EOF-SW
039100         GO TO C019-READ-TICK-EX.
039200     IF  NOT WK-C-SUCCESSFUL
039300         DISPLAY "THMCTL - READ FILE-ERROR - TICK-IN"
039400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
039500         PERFORM Y900-ABNORMAL-TERMINATION
039600            THRU Y999-ABNORMAL-TERMINATION-EX
039700     END-IF.
039800 C019-READ-TICK-EX.
039900     EXIT.
040000 *
040100 C020-PROCESS-ONE-TICK.
040200     ADD 1 TO WK-N-RPT-TICKS-PROCESSED.
040300     MOVE TICK-SEQ TO WK-N-CTL-LAST-TICK-SEQ.
040400     PERFORM C030-BUILD-CTL-INPUT THRU C039-BUILD-CTL-INPUT-EX.
040500     PERFORM C040-APPLY-SCHEDULE  THRU C049-APPLY-SCHEDULE-EX.
040600     PERFORM C050-CALL-CONTROLLER THRU C059-CALL-CONTROLLER-EX.
040700     PERFORM C060-BUILD-TICK-OUT  THRU C069-BUILD-TICK-OUT-EX.
040800     PERFORM C070-WRITE-TICK-OUT  THRU C079-WRITE-TICK-OUT-EX.
040900     PERFORM C080-ACCUMULATE-TOTALS THRU C089-ACCUMULATE-TOTALS-EX.
041000     PERFORM C010-READ-TICK       THRU C019-READ-TICK-EX.
041100 C029-PROCESS-ONE-TICK-EX.
041200     EXIT.
041300 *
041400 C030-BUILD-CTL-INPUT.
041500     MOVE TICK-SEQ TO WK-N-VCTL-TICK-SEQ.
041600     IF  TICK-RAW-TEMP-SIGN = "-"
041700         COMPUTE WK-N-VCTL-RAW-TEMP-C ROUNDED =
041800             (0 - TICK-RAW-TEMP-DIG) / 100
041900     ELSE
042000         COMPUTE WK-N-VCTL-RAW-TEMP-C ROUNDED =
042100             TICK-RAW-TEMP-DIG / 100
042200     END-IF.
042300     MOVE TICK-MODE-OVR TO WK-C-VCTL-MODE-OVR.
042400     MOVE TICK-FAN-MODE TO WK-C-VCTL-FAN-MODE-OVR.
042500 C039-BUILD-CTL-INPUT-EX.
042600     EXIT.
042700 *
042800 *----------------------------------------------------------------*
042900 * C040-APPLY-SCHEDULE - THMSCH DECIDES BOTH WHETHER AN EVENT      *
043000 * GOVERNS THIS (DOW,TIME) AND WHETHER IT HAS ALREADY BEEN APPLIED *
043100 * - THIS PARAGRAPH JUST HANDS OVER THE LAST-APPLIED KEY AND       *
043200 * STORES WHATEVER NEW KEY COMES BACK - THM021                    *
043300 *----------------------------------------------------------------*
043400 C040-APPLY-SCHEDULE.
043500     MOVE "N" TO WK-C-VCTL-SCHED-APPLIED.
043600     MOVE TICK-DOW  TO WK-N-SCH-DOW.
043700     MOVE TICK-TIME TO WK-N-SCH-TIME.
043800     MOVE TICK-DOW  TO WK-N-CTL-TRACE-DOW.
043900     MOVE TICK-TIME TO WK-N-CTL-TRACE-TIME.
044000     MOVE WK-N-SCHED-LAST-KEY TO WK-N-SCH-LAST-KEY.
044100     CALL "THMSCH" USING WK-C-SCH-RECORD WK-C-SCHEDULE-TABLE.
044200     IF  WK-C-SCH-RESULT-FOUND = "Y"
044300         MOVE WK-C-SCH-RESULT-MODE TO WK-C-VCTL-SCHED-MODE
044400         MOVE WK-N-SCH-RESULT-SETPOINT TO WK-N-VCTL-SCHED-SETPOINT
044500         MOVE "Y" TO WK-C-VCTL-SCHED-APPLIED
044600         MOVE WK-N-SCH-NEW-KEY TO WK-N-SCHED-LAST-KEY
044700     END-IF.
044800 C049-APPLY-SCHEDULE-EX.
044900     EXIT.
045000 *
045100 C050-CALL-CONTROLLER.
045200     CALL "THMVCTL" USING WK-C-VCTL-RECORD.
045300     MOVE WK-N-VCTL-TEMP-C TO WK-N-CTL-LAST-TEMP-C.
045400 C059-CALL-CONTROLLER-EX.
045500     EXIT.
045600 *
045700 C060-BUILD-TICK-OUT.
045800     MOVE SPACES TO TICK-OUT-DATA.
045900     MOVE WK-N-VCTL-TICK-SEQ TO OUT-SEQ.
046000     IF  WK-N-VCTL-TEMP-C < ZERO
046100         MOVE "-" TO OUT-TEMP-C-SIGN
046200         COMPUTE OUT-TEMP-C-DIG = (0 - WK-N-VCTL-TEMP-C) * 100
046300     ELSE
046400         MOVE "+" TO OUT-TEMP-C-SIGN
046500         COMPUTE OUT-TEMP-C-DIG = WK-N-VCTL-TEMP-C * 100
046600     END-IF.
046700     PERFORM C090-FORMAT-TEMP-DISPLAY THRU C099-FORMAT-TEMP-DISPLAY-EX.
046800     MOVE WK-C-VCTL-OUT-MODE     TO OUT-MODE.
046900 *          THM031 - TICK-OUT CARRIES THE RELAYS AS Y/N - THE
047000 *          INTERNAL WORK AREAS CARRY THEM AS 1/0, THE SAME AS THE
047100 *          PHYSICAL RELAY CONTACT STATE - TRANSLATE HERE, ONCE,
047200 *          RATHER THAN CHANGE THE CONVENTION THROUGHOUT THE ACTUATOR
047300 *          AND CONTROLLER LOGIC
047400     IF  WK-C-VCTL-OUT-HEAT-RLY = "1"
047500         MOVE "Y" TO OUT-HEAT-RLY
047600     ELSE
047700         MOVE "N" TO OUT-HEAT-RLY
047800     END-IF.
047900     IF  WK-C-VCTL-OUT-COOL-RLY = "1"
048000         MOVE "Y" TO OUT-COOL-RLY
048100     ELSE
048200         MOVE "N" TO OUT-COOL-RLY
048300     END-IF.
048400     IF  WK-C-VCTL-OUT-FAN-RLY = "1"
048500         MOVE "Y" TO OUT-FAN-RLY
048600     ELSE
048700         MOVE "N" TO OUT-FAN-RLY
048800     END-IF.
048900     IF  WK-N-VCTL-OUT-SETPOINT-C < ZERO
049000         MOVE "-" TO OUT-SETPOINT-SIGN
049100         COMPUTE OUT-SETPOINT-DIG = (0 - WK-N-VCTL-OUT-SETPOINT-C) * 100
049200     ELSE
049300         MOVE "+" TO OUT-SETPOINT-SIGN
049400         COMPUTE OUT-SETPOINT-DIG = WK-N-VCTL-OUT-SETPOINT-C * 100
049500     END-IF.
049600     MOVE WK-C-VCTL-SCHED-APPLIED TO OUT-SCHED-APPLIED.
049700 C069-BUILD-TICK-OUT-EX.
049800     EXIT.
049900 *
050000 *----------------------------------------------------------------*
050100 * C090-FORMAT-TEMP-DISPLAY - CONVERTS THE CALIBRATED CELSIUS      *
050200 * TEMPERATURE TO FAHRENHEIT VIA THMTCV, THEN ASKS THMTCV TO       *
050300 * FORMAT THE PANEL DISPLAY TEXT IN THE CONFIGURED UNIT            *
050400 *----------------------------------------------------------------*
050500 C090-FORMAT-TEMP-DISPLAY.
050600     MOVE SPACES  TO WK-C-TCV-RECORD.
050700     MOVE WK-N-VCTL-TEMP-C TO WK-N-TCV-TEMP-C.
050800     MOVE "CTOF   " TO WK-C-TCV-FUNCTION.
050900     CALL "THMTCV" USING WK-C-TCV-RECORD.
051000     MOVE "N" TO WK-C-TCV-MISSING.
051100     MOVE WK-C-CFG-DISPLAY-UNIT TO WK-C-TCV-UNIT.
051200     MOVE "DISPLAY" TO WK-C-TCV-FUNCTION.
051300     CALL "THMTCV" USING WK-C-TCV-RECORD.
051400     MOVE WK-C-TCV-DISPLAY-TEXT TO OUT-TEMP-DISP.
051500 C099-FORMAT-TEMP-DISPLAY-EX.
051600     EXIT.
051700 *
051800 C070-WRITE-TICK-OUT.
051900     MOVE TICK-OUT-DATA TO FD-TICK-OUT-REC.
052000     WRITE FD-TICK-OUT-REC.
052100     IF  NOT WK-C-SUCCESSFUL
052200         DISPLAY "THMCTL - WRITE FILE-ERROR - TICK-OUT"
052300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
052400         PERFORM Y900-ABNORMAL-TERMINATION
052500            THRU Y999-ABNORMAL-TERMINATION-EX
052600     END-IF.
052700 C079-WRITE-TICK-OUT-EX.
052800     EXIT.
052900 *
053000 C080-ACCUMULATE-TOTALS.
053100     IF  WK-C-VCTL-HEATING-START-IND = "Y"
053200         ADD 1 TO WK-N-RPT-HEATING-STARTS
053300     END-IF.
053400     IF  WK-C-VCTL-COOLING-START-IND = "Y"
053500         ADD 1 TO WK-N-RPT-COOLING-STARTS
053600     END-IF.
053700     ADD WK-N-VCTL-DELTA-LEAD-S TO WK-N-RPT-FAN-LEAD-SECONDS.
053800     ADD WK-N-VCTL-DELTA-LAG-S  TO WK-N-RPT-FAN-LAG-SECONDS.
053900     IF  WK-C-VCTL-SCHED-APPLIED = "Y"
054000         ADD 1 TO WK-N-RPT-SCHED-APPLIED-CNT
054100     END-IF.
054200     IF  WK-N-VCTL-TEMP-C < WK-N-RPT-MIN-TEMP-C
054300         MOVE WK-N-VCTL-TEMP-C TO WK-N-RPT-MIN-TEMP-C
054400     END-IF.
054500     IF  WK-N-VCTL-TEMP-C > WK-N-RPT-MAX-TEMP-C
054600         MOVE WK-N-VCTL-TEMP-C TO WK-N-RPT-MAX-TEMP-C
054700     END-IF.
054800 C089-ACCUMULATE-TOTALS-EX.
054900     EXIT.
055000 *
055100 *----------------------------------------------------------------*
055200 * D000-FINISH-RUN - THM030 - FORCE THE UNIT OFF AT END OF TICK-IN *
055300 * REGARDLESS OF THE LAST OPERATING MODE, THEN PRINT THE SUMMARY   *
055400 *----------------------------------------------------------------*
055500 D000-FINISH-RUN.
055600     PERFORM D010-SAFE-SHUTDOWN   THRU D019-SAFE-SHUTDOWN-EX.
055700     PERFORM D100-WRITE-REPORT    THRU D199-WRITE-REPORT-EX.
055800     PERFORM D200-CLOSE-FILES     THRU D299-CLOSE-FILES-EX.
055900 D099-FINISH-RUN-EX.
056000     EXIT.
056100 *
056200 D010-SAFE-SHUTDOWN.
056300     IF  WK-N-RPT-TICKS-PROCESSED > ZERO
056400         ADD 1 TO WK-N-CTL-LAST-TICK-SEQ
056500         MOVE WK-N-CTL-LAST-TICK-SEQ TO WK-N-VCTL-TICK-SEQ
056600         MOVE WK-N-CTL-LAST-TEMP-C   TO WK-N-VCTL-RAW-TEMP-C
056700         MOVE "OFF "                 TO WK-C-VCTL-MODE-OVR
056800         MOVE SPACES                 TO WK-C-VCTL-FAN-MODE-OVR
056900         MOVE "N"                    TO WK-C-VCTL-SCHED-APPLIED
057000         CALL "THMVCTL" USING WK-C-VCTL-RECORD
057100     END-IF.
057200 D019-SAFE-SHUTDOWN-EX.
057300     EXIT.
057400 *
057500 *----------------------------------------------------------------*
057600 * D100-WRITE-REPORT - DAILY CONTROL SUMMARY - TOTALS ONLY, NO     *
057700 * CONTROL BREAKS REQUIRED - THM004                                *
057800 *----------------------------------------------------------------*
057900 D100-WRITE-REPORT.
058000     MOVE WK-N-RPT-MIN-TEMP-C TO WK-N-CTL-MIN-TEMP-TRACE.
058100     MOVE WK-N-RPT-MAX-TEMP-C TO WK-N-CTL-MAX-TEMP-TRACE.
058200 *          THM032 - UPSI-7 ON THE JOB RUN PANEL TURNS ON THE
058300 *          END-OF-RUN MIN/MAX/LAST-TICK TRACE LINE ON THE JOB LOG
058400     IF  U7-ON
058500         DISPLAY "THMCTL TRACE MIN=" WK-C-CTL-MIN-SIGN
058600             WK-N-CTL-MIN-DIGITS " MAX=" WK-C-CTL-MAX-SIGN
058700             WK-N-CTL-MAX-DIGITS " LAST-TICK-DOW="
058800             WK-N-CTL-TRACE-DOW " LAST-TICK-TIME="
058900             WK-N-CTL-TRACE-TIME
059000     END-IF.
059100     MOVE SPACES TO RPT-HEADING-LINE.
059200     MOVE "THMCTL"  TO RPT-HDG-PGM.
059300     WRITE FD-RPT-OUT-REC FROM RPT-HEADING-LINE.
059400     PERFORM D900-CHECK-RPT-WRITE THRU D999-CHECK-RPT-WRITE-EX.
059500     WRITE FD-RPT-OUT-REC FROM RPT-BLANK-LINE.
059600     PERFORM D900-CHECK-RPT-WRITE THRU D999-CHECK-RPT-WRITE-EX.
059700 *
059800     MOVE SPACES TO RPT-DETAIL-LINE.
059900     MOVE "TICKS PROCESSED"          TO RPT-DTL-LABEL.
060000     MOVE WK-N-RPT-TICKS-PROCESSED   TO RPT-DTL-COUNT.
060100     MOVE ZERO                       TO RPT-DTL-TEMP.
060200     WRITE FD-RPT-OUT-REC FROM RPT-DETAIL-LINE.
060300     PERFORM D900-CHECK-RPT-WRITE THRU D999-CHECK-RPT-WRITE-EX.
060400 *
060500     MOVE SPACES TO RPT-DETAIL-LINE.
060600     MOVE "HEATING STARTS"           TO RPT-DTL-LABEL.
060700     MOVE WK-N-RPT-HEATING-STARTS    TO RPT-DTL-COUNT.
060800     MOVE ZERO                       TO RPT-DTL-TEMP.
060900     WRITE FD-RPT-OUT-REC FROM RPT-DETAIL-LINE.
061000     PERFORM D900-CHECK-RPT-WRITE THRU D999-CHECK-RPT-WRITE-EX.
061100 *
061200     MOVE SPACES TO RPT-DETAIL-LINE.
061300     MOVE "COOLING STARTS"           TO RPT-DTL-LABEL.
061400     MOVE WK-N-RPT-COOLING-STARTS    TO RPT-DTL-COUNT.
061500     MOVE ZERO                       TO RPT-DTL-TEMP.
061600     WRITE FD-RPT-OUT-REC FROM RPT-DETAIL-LINE.
061700     PERFORM D900-CHECK-RPT-WRITE THRU D999-CHECK-RPT-WRITE-EX.
061800 *
061900     MOVE SPACES TO RPT-DETAIL-LINE.
062000     MOVE "FAN LEAD SECONDS"         TO RPT-DTL-LABEL.
062100     MOVE WK-N-RPT-FAN-LEAD-SECONDS  TO RPT-DTL-COUNT.
062200     MOVE ZERO                       TO RPT-DTL-TEMP.
062300     WRITE FD-RPT-OUT-REC FROM RPT-DETAIL-LINE.
062400     PERFORM D900-CHECK-RPT-WRITE THRU D999-CHECK-RPT-WRITE-EX.
062500 *
062600     MOVE SPACES TO RPT-DETAIL-LINE.
062700     MOVE "FAN LAG SECONDS"          TO RPT-DTL-LABEL.
062800     MOVE WK-N-RPT-FAN-LAG-SECONDS   TO RPT-DTL-COUNT.
062900     MOVE ZERO                       TO RPT-DTL-TEMP.
063000     WRITE FD-RPT-OUT-REC FROM RPT-DETAIL-LINE.
063100     PERFORM D900-CHECK-RPT-WRITE THRU D999-CHECK-RPT-WRITE-EX.
063200 *
063300     MOVE SPACES TO RPT-DETAIL-LINE.
063400     MOVE "SCHEDULE EVENTS APPLIED"  TO RPT-DTL-LABEL.
063500     MOVE WK-N-RPT-SCHED-APPLIED-CNT TO RPT-DTL-COUNT.
063600     MOVE ZERO                       TO RPT-DTL-TEMP.
063700     WRITE FD-RPT-OUT-REC FROM RPT-DETAIL-LINE.
063800     PERFORM D900-CHECK-RPT-WRITE THRU D999-CHECK-RPT-WRITE-EX.
063900 *
064000     MOVE SPACES TO RPT-DETAIL-LINE.
064100     MOVE "MIN TEMP C"               TO RPT-DTL-LABEL.
064200     MOVE ZERO                       TO RPT-DTL-COUNT.
064300     MOVE WK-N-RPT-MIN-TEMP-C        TO RPT-DTL-TEMP.
064400     WRITE FD-RPT-OUT-REC FROM RPT-DETAIL-LINE.
064500     PERFORM D900-CHECK-RPT-WRITE THRU D999-CHECK-RPT-WRITE-EX.
064600 *
064700     MOVE SPACES TO RPT-DETAIL-LINE.
064800     MOVE "MAX TEMP C"               TO RPT-DTL-LABEL.
064900     MOVE ZERO                       TO RPT-DTL-COUNT.
065000     MOVE WK-N-RPT-MAX-TEMP-C        TO RPT-DTL-TEMP.
065100     WRITE FD-RPT-OUT-REC FROM RPT-DETAIL-LINE.
065200     PERFORM D900-CHECK-RPT-WRITE THRU D999-CHECK-RPT-WRITE-EX.
065300 D199-WRITE-REPORT-EX.
065400     EXIT.
065500 *
065600 D900-CHECK-RPT-WRITE.
065700     IF  NOT WK-C-SUCCESSFUL
065800         DISPLAY "THMCTL - WRITE FILE-ERROR - RPT-OUT"
065900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
066000         PERFORM Y900-ABNORMAL-TERMINATION
066100            THRU Y999-ABNORMAL-TERMINATION-EX
066200     END-IF.
066300 D999-CHECK-RPT-WRITE-EX.
066400     EXIT.
066500 *
066600 D200-CLOSE-FILES.
066700     CLOSE TICK-IN.
066800     IF  NOT WK-C-SUCCESSFUL
066900         DISPLAY "THMCTL - CLOSE FILE-ERROR - TICK-IN"
067000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
067100     END-IF.
067200     CLOSE TICK-OUT.
067300     IF  NOT WK-C-SUCCESSFUL
067400         DISPLAY "THMCTL - CLOSE FILE-ERROR - TICK-OUT"
067500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
067600     END-IF.
067700     CLOSE RPT-OUT.
067800     IF  NOT WK-C-SUCCESSFUL
067900         DISPLAY "THMCTL - CLOSE FILE-ERROR - RPT-OUT"
068000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
068100     END-IF.
068200 D299-CLOSE-FILES-EX.
068300     EXIT.
068400 *
068500 *----------------------------------------------------------------*
068600 * Y900-ABNORMAL-TERMINATION - FATAL FILE ERROR - END THE RUN      *
068700 *----------------------------------------------------------------*
068800 Y900-ABNORMAL-TERMINATION.
068900     DISPLAY "THMCTL - ABNORMAL TERMINATION - RUN ABORTED".
069000     MOVE 16 TO RETURN-CODE.
069100     STOP RUN.
069200 Y999-ABNORMAL-TERMINATION-EX.
069300     EXIT.
069400 *
069500 ******************************************************************
069600 *************** END OF PROGRAM SOURCE  THMCTL *******************
069700 ******************************************************************
