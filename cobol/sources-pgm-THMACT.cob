000100 IDENTIFICATION DIVISION.
000200 *************************
000300 PROGRAM-ID.     THMACT.
000400 AUTHOR.         R WANLESS.
000500 INSTALLATION.   BRANCH SYSTEMS - FLEET CONTROLS GROUP.
000600 DATE-WRITTEN.   22 MAY 1997.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED.
000900 *
001000 *DESCRIPTION :  THIS ROUTINE CARRIES OUT ONE RELAY COMMAND ON
001100 *               BEHALF OF THMVCTL - HEAT-START, COOL-START,
001200 *               HVAC-STOP OR ALL-OFF - ENFORCING THE FAN LEAD
001300 *               (FAN ON BEFORE HEAT/COOL RELAY ENERGISES) AND
001400 *               FAN LAG (FAN STAYS ON AFTER HEAT/COOL RELAY
001500 *               DE-ENERGISES) TIMING RULES AND THE MINIMUM
001600 *               COMPRESSOR COOL-OFF INTERVAL BETWEEN COOLING
001700 *               CALLS FOR HEAT.
001800 *
001900 *================================================================
002000 * HISTORY OF MODIFICATION:
002100 *================================================================
002200 * TAG     DEV    DATE        DESCRIPTION
002300 *------- ------ ---------- -------------------------------------*
002400 * THM005  RWAN   22/05/1997 - INITIAL VERSION
002500 *------- ------ ---------- -------------------------------------*
002600 * THM013  KPOH   30/06/2001 - ADD LAST-COOL-OFF-TICK TRACKING SO
002700 *                 A FUTURE MINIMUM COMPRESSOR COOL-OFF INTERVAL
002800 *                 CAN BE ADDED WITHOUT A LAYOUT CHANGE - ENGINEERING
002900 *                 HAS NOT YET ASKED FOR THE INTERVAL TO BE ENFORCED
003000 *------- ------ ---------- -------------------------------------*
003100 * THM022  DTAY   19/09/2006 - HVAC-STOP ALWAYS DROPS THE HEAT AND
003200 *                 COOL RELAYS TOGETHER BUT HOLDS THE FAN RELAY FOR
003300 *                 THE LAG INTERVAL BEFORE DROPPING IT
003400 *------- ------ ---------- -------------------------------------*
003500 * THM031  LNG    03/11/2009 - FIELD REPORT FI-0471 - UNIT RUNNING
003600 *                 WITH THE BLOWER ON CONTINUOUSLY AFTER THE LAST
003700 *                 CALL FOR HEAT OR COOL OF THE DAY - B300-HVAC-STOP
003800 *                 WAS NEVER ACTUALLY DROPPING THE FAN RELAY, ONLY
003900 *                 SETTING THE LAG-SECONDS COUNTER - THMVCTL DOES
004000 *                 NOT RE-INVOKE THIS PROGRAM ONCE THE STATE MACHINE
004100 *                 SETTLES TO IDLE SO THE RELAY WAS NEVER REVISITED -
004200 *                 FAN RELAY NOW DROPS WITH THE SAME CALL, THE LAG
004300 *                 INTERVAL REMAINS BOOKKEEPING-ONLY, CONSISTENT WITH
004400 *                 THE FAN LEAD INTERVAL IN B100/B200
004500 *------- ------ ---------- -------------------------------------*
004600 * THM032  LNG    18/11/2009 - QA AUDIT NOTED THE LEAD/LAG/TICKS-
004700 *                 SINCE-COOL TRACE WORK FIELDS WERE CARRIED BUT
004800 *                 NEVER DISPLAYED AND UPSI-7 WAS NEVER DECLARED -
004900 *                 ADDED UPSI-7 TO SPECIAL-NAMES AND A REAL TRACE
005000 *                 DISPLAY IN A099-MAIN-PROCESSING-EX GATED ON U7-ON
005100 *------- ------ ---------- -------------------------------------*
005110 * THM033  LNG    20/11/2009 - REVIEW NOTED THE CALL COUNTER AND
005120 *                 THE MIN-COOL-OFF-TICKS CONSTANT WERE CARRIED AT
005130 *                 THE 01 LEVEL WITH NO GROUP PURPOSE OF THEIR OWN -
005140 *                 MOVED BOTH TO 77-LEVEL PER SHOP STANDARD FOR
005150 *                 STANDALONE COUNTERS AND CONSTANTS
005160 *------- ------ ---------- -------------------------------------*
005200 EJECT
005300 **********************
005400 ENVIRONMENT DIVISION.
005500 **********************
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-AS400.
005800 OBJECT-COMPUTER. IBM-AS400.
005900 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
006000                UPSI-7 IS UPSI-SWITCH-7
006100                  ON  STATUS IS U7-ON
006200                  OFF STATUS IS U7-OFF.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500 EJECT
006600 ***************
006700 DATA DIVISION.
006800 ***************
006900 FILE SECTION.
007000 *************************
007100 WORKING-STORAGE SECTION.
007200 *************************
007300 01  FILLER                  PIC X(24) VALUE
007400     "** PROGRAM THMACT    **".
007500 *
007600 77  WK-N-ACT-CALL-CNT           PIC 9(07) COMP VALUE ZERO.
007700 01  WK-N-ACT-TICKS-SINCE-COOL   PIC 9(06) COMP VALUE ZERO.
007800 *
007900 * WK-N-ACT-MIN-COOL-OFF-TICKS IS THE SHOP STANDARD MINIMUM
008000 * COMPRESSOR COOL-OFF INTERVAL, EXPRESSED IN TICKS RATHER THAN
008100 * SECONDS SINCE THE CALLER DOES NOT PASS THE TICK INTERVAL.
008200 *
008300 77  WK-N-ACT-MIN-COOL-OFF-TICKS PIC 9(03) COMP VALUE 18.
008400 *
008500 * WK-N-ACT-LEAD-WORK / WK-N-ACT-LAG-WORK ARE REDEFINED WITH A
008600 * HUNDREDS/TENS/UNITS VIEW SO A TRACE DISPLAY LINE CAN BE BUILT
008700 * WITHOUT EDITING ARITHMETIC EACH TIME.
008800 *
008900 01  WK-N-ACT-LEAD-WORK          PIC 9(05) VALUE ZERO.
009000 01  WK-C-ACT-LEAD-WORK-R REDEFINES WK-N-ACT-LEAD-WORK.
009100     05  WK-N-ACT-LEAD-THOUS     PIC 9(02).
009200     05  WK-N-ACT-LEAD-UNITS     PIC 9(03).
009300 01  WK-N-ACT-LAG-WORK           PIC 9(05) VALUE ZERO.
009400 01  WK-C-ACT-LAG-WORK-R REDEFINES WK-N-ACT-LAG-WORK.
009500     05  WK-N-ACT-LAG-THOUS      PIC 9(02).
009600     05  WK-N-ACT-LAG-UNITS      PIC 9(03).
009700 *
009800 01  WK-C-ACT-PRIOR-STATE-R.
009900     05  WK-C-ACT-PRIOR-HEATING  PIC X(01) VALUE "N".
010000         88  WK-C-ACT-WAS-HEATING    VALUE "Y".
010100     05  WK-C-ACT-PRIOR-COOLING  PIC X(01) VALUE "N".
010200         88  WK-C-ACT-WAS-COOLING    VALUE "Y".
010300 *
010400 * WK-S-ACT-TICKS-SINCE-COOL IS REDEFINED WITH A SIGN-PLUS-DIGITS
010500 * VIEW FOR THE UPSI-7 TRACE DISPLAY LINE.
010600 *
010700 01  WK-S-ACT-TICKS-SINCE-COOL   PIC S9(6)
010800                                 SIGN IS LEADING SEPARATE
010900                                 VALUE ZERO.
011000 01  WK-C-ACT-TSC-R REDEFINES WK-S-ACT-TICKS-SINCE-COOL.
011100     05  WK-C-ACT-TSC-SIGN       PIC X(01).
011200     05  WK-N-ACT-TSC-DIGITS     PIC 9(06).
011300 EJECT
011400 ****************
011500 LINKAGE SECTION.
011600 ****************
011700     COPY ACT.
011800 EJECT
011900 ****************************************
012000 PROCEDURE DIVISION USING WK-C-ACT-RECORD.
012100 ****************************************
012200 MAIN-MODULE.
012300     ADD 1 TO WK-N-ACT-CALL-CNT.
012400     PERFORM A000-MAIN-PROCESSING
012500        THRU A099-MAIN-PROCESSING-EX.
012600     GOBACK.
012700 *
012800 *----------------------------------------------------------------*
012900 A000-MAIN-PROCESSING.
013000 *----------------------------------------------------------------*
013100     MOVE WK-N-ACT-FAN-LEAD-S   TO WK-N-ACT-LEAD-WORK.
013200     MOVE WK-N-ACT-FAN-LAG-S    TO WK-N-ACT-LAG-WORK.
013300     MOVE "N"                   TO WK-C-ACT-PRIOR-HEATING
013400                                   WK-C-ACT-PRIOR-COOLING.
013500     IF  WK-C-ACT-PRIOR-STATE = "HEATING"
013600         MOVE "Y"               TO WK-C-ACT-PRIOR-HEATING
013700     END-IF.
013800     IF  WK-C-ACT-PRIOR-STATE = "COOLING"
013900         MOVE "Y"               TO WK-C-ACT-PRIOR-COOLING
014000     END-IF.
014100     MOVE ZERO                  TO WK-N-ACT-DELTA-LEAD-S
014200                                   WK-N-ACT-DELTA-LAG-S.
014300     EVALUATE TRUE
014400        WHEN WK-C-ACT-HEAT-START
014500           PERFORM B100-HEAT-START THRU B199-HEAT-START-EX
014600        WHEN WK-C-ACT-COOL-START
014700           PERFORM B200-COOL-START THRU B299-COOL-START-EX
014800        WHEN WK-C-ACT-HVAC-STOP
014900           PERFORM B300-HVAC-STOP  THRU B399-HVAC-STOP-EX
015000        WHEN WK-C-ACT-ALL-OFF
015100           PERFORM B400-ALL-OFF    THRU B499-ALL-OFF-EX
015200     END-EVALUATE.
015300 *          THM032 - UPSI-7 ON THE JOB RUN PANEL TURNS ON THE
015400 *          PER-CALL RELAY/LEAD/LAG TRACE LINE ON THE JOB LOG
015500     IF  U7-ON
015600         DISPLAY "THMACT TRACE HEAT=" WK-C-ACT-HEAT-RLY
015700             " COOL=" WK-C-ACT-COOL-RLY " FAN=" WK-C-ACT-FAN-RLY
015800             " LEAD=" WK-N-ACT-LEAD-THOUS WK-N-ACT-LEAD-UNITS
015900             " LAG=" WK-N-ACT-LAG-THOUS WK-N-ACT-LAG-UNITS
016000             " TSC=" WK-C-ACT-TSC-SIGN WK-N-ACT-TSC-DIGITS
016100     END-IF.
016200 A099-MAIN-PROCESSING-EX.
016300     EXIT.
016400 *
016500 *----------------------------------------------------------------*
016600 * B100-HEAT-START - FAN RELAY ENERGISES IMMEDIATELY, HEAT RELAY   *
016700 * ENERGISES AFTER THE FAN LEAD INTERVAL                          *
016800 *----------------------------------------------------------------*
016900 B100-HEAT-START.
017000     MOVE "1"               TO WK-C-ACT-FAN-RLY.
017100     MOVE "1"               TO WK-C-ACT-HEAT-RLY.
017200     MOVE "0"               TO WK-C-ACT-COOL-RLY.
017300     MOVE WK-N-ACT-FAN-LEAD-S TO WK-N-ACT-DELTA-LEAD-S.
017400 B199-HEAT-START-EX.
017500     EXIT.
017600 *
017700 *----------------------------------------------------------------*
017800 * B200-COOL-START - SAME AS HEAT-START EXCEPT THE COOL RELAY IS   *
017900 * THE ONE GATED BY THE FAN LEAD. WK-N-ACT-TICKS-SINCE-COOL IS     *
018000 * COMPUTED AND CARRIED FOR THE UPSI-7 TRACE LINE ONLY - PER       *
018100 * ENGINEERING (SEE THMVCTL HISTORY) THE MINIMUM COMPRESSOR        *
018200 * COOL-OFF INTERVAL IS RECORDED BUT DELIBERATELY NOT ENFORCED     *
018300 * HERE, MATCHING THE ORIGINAL RIG CONTROLLER BEHAVIOUR             *
018400 *----------------------------------------------------------------*
018500 B200-COOL-START.
018600     COMPUTE WK-N-ACT-TICKS-SINCE-COOL =
018700         WK-N-ACT-TICK-SEQ - WK-N-ACT-LAST-COOL-OFF-TICK.
018800     MOVE WK-N-ACT-TICKS-SINCE-COOL TO WK-S-ACT-TICKS-SINCE-COOL.
018900     MOVE "1"               TO WK-C-ACT-FAN-RLY.
019000     MOVE "1"               TO WK-C-ACT-COOL-RLY.
019100     MOVE "0"               TO WK-C-ACT-HEAT-RLY.
019200     MOVE WK-N-ACT-FAN-LEAD-S TO WK-N-ACT-DELTA-LEAD-S.
019300 B299-COOL-START-EX.
019400     EXIT.
019500 *
019600 *----------------------------------------------------------------*
019700 * B300-HVAC-STOP - THM022 - HEAT AND COOL RELAYS DROP AT ONCE -    *
019800 * THM031 - THE LAG INTERVAL IS BOOKKEEPING-ONLY IN THIS BATCH     *
019900 * MODEL, THE SAME AS THE LEAD INTERVAL IS IN B100/B200 - THE FAN  *
020000 * RELAY DROPS WITH THE CALL, THE ACCUMULATED SECONDS JUST RECORD  *
020100 * HOW LONG THE RIG WOULD HAVE HELD IT - IF THE PRIOR STATE WAS    *
020200 * COOLING THE COOL-OFF TIMESTAMP IS UPDATED FOR THE NEXT START    *
020300 *----------------------------------------------------------------*
020400 B300-HVAC-STOP.
020500     MOVE "0"               TO WK-C-ACT-HEAT-RLY
020600                                WK-C-ACT-COOL-RLY
020700                                WK-C-ACT-FAN-RLY.
020800     MOVE WK-N-ACT-FAN-LAG-S TO WK-N-ACT-DELTA-LAG-S.
020900     IF  WK-C-ACT-WAS-COOLING
021000         MOVE WK-N-ACT-TICK-SEQ TO WK-N-ACT-LAST-COOL-OFF-TICK
021100     END-IF.
021200 B399-HVAC-STOP-EX.
021300     EXIT.
021400 *
021500 *----------------------------------------------------------------*
021600 * B400-ALL-OFF - FORCED SHUTDOWN AT END OF RUN - ALL RELAYS DROP  *
021700 * IMMEDIATELY, NO LAG HONOURED                                   *
021800 *----------------------------------------------------------------*
021900 B400-ALL-OFF.
022000     MOVE "0"               TO WK-C-ACT-HEAT-RLY
022100                                WK-C-ACT-COOL-RLY
022200                                WK-C-ACT-FAN-RLY.
022300     IF  WK-C-ACT-WAS-COOLING
022400         MOVE WK-N-ACT-TICK-SEQ TO WK-N-ACT-LAST-COOL-OFF-TICK
022500     END-IF.
022600 B499-ALL-OFF-EX.
022700     EXIT.
022800 *
022900 ******************************************************************
023000 *************** END OF PROGRAM SOURCE  THMACT *******************
023100 ******************************************************************
