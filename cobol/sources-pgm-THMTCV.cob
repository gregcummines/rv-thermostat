000100 IDENTIFICATION DIVISION.
000200 *************************
000300 PROGRAM-ID.     THMTCV.
000400 AUTHOR.         R WANLESS.
000500 INSTALLATION.   BRANCH SYSTEMS - FLEET CONTROLS GROUP.
000600 DATE-WRITTEN.   03 AUG 1998.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED.
000900 *
001000 *DESCRIPTION :  THIS ROUTINE CONVERTS A CABIN OR OUTSIDE
001100 *               TEMPERATURE BETWEEN DEGREES CELSIUS AND DEGREES
001200 *               FAHRENHEIT, AND FORMATS A TEMPERATURE FOR PANEL
001300 *               DISPLAY. IT IS A CALLED ROUTINE - NO FILES.
001400 *
001500 *================================================================
001600 * HISTORY OF MODIFICATION:
001700 *================================================================
001800 * TAG     DEV    DATE        DESCRIPTION
001900 *------- ------ ---------- -------------------------------------*
002000 * THM008  RWAN   03/08/1998 - INITIAL VERSION - SPLIT OUT OF
002100 *                 THMVCTL SO THE WEATHER NORMALIZER COULD SHARE
002200 *                 THE SAME CONVERSION ARITHMETIC
002300 *------- ------ ---------- -------------------------------------*
002400 * THM017  DTAY   14/01/2004 - ADD WK-C-TCV-MISSING SWITCH SO
002500 *                 CALLERS CAN ASK FOR THE "--" DISPLAY CASE
002600 *                 WITHOUT A DUMMY TEMPERATURE VALUE
002700 *------- ------ ---------- -------------------------------------*
002800 * THM025  KPOH   19/03/1999 - Y2K REVIEW - NO DATE FIELDS IN
002900 *                 THIS PROGRAM, SIGNED OFF, NO CHANGE REQUIRED
003000 *------- ------ ---------- -------------------------------------*
003100 * THM026  LNG    18/11/2009 - QA AUDIT NOTED THE CALL COUNTER
003200 *                WAS CARRIED "FOR THE UPSI-7 TRACE DISPLAY LINE"
003300 *                BUT UPSI-7 WAS NEVER DECLARED AND NO TRACE EVER
003400 *                DISPLAYED - ADDED UPSI-7 TO SPECIAL-NAMES AND A
003500 *                REAL TRACE DISPLAY IN B300-FORMAT-DISPLAY
003600 *------- ------ ---------- -------------------------------------*
003700 * THM027  LNG    20/11/2009 - REVIEW NOTED B300-FORMAT-DISPLAY
003800 *                DROPPED THE SIGN ON SUB-ZERO READINGS (DISPLAYED
003900 *                "-5" AS " 5") SINCE ONLY THE UNSIGNED *-DIGITS
004000 *                VIEW WAS EVER MOVED TO WK-C-TCV-DISP-VAL - NOW
004100 *               *-SIGN IS TESTED AND "-" PREFIXED, DISP-VAL
004200 *               WIDENED 3 TO 4 BYTES TO HOLD IT. ALSO MOVED THE
004300 *               CALL COUNTER AND SIGN-WORK BYTE TO 77-LEVEL PER
004400 *               SHOP STANDARD, AND DROPPED THE UNUSED WHOLE-F/
004500 *               WHOLE-C COMP-3 FIELDS - THIS SHOP RESERVES COMP-3
004600 *               FOR MONEY, NOT SMALL UNUSED COUNTERS
004700 *------- ------ ---------- -------------------------------------*
004800 EJECT
004900 **********************
005000 ENVIRONMENT DIVISION.
005100 **********************
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-AS400.
005400 OBJECT-COMPUTER. IBM-AS400.
005500 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
005600                UPSI-7 IS UPSI-SWITCH-7
005700                  ON  STATUS IS U7-ON
005800                  OFF STATUS IS U7-OFF.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100 EJECT
006200 ***************
006300 DATA DIVISION.
006400 ***************
006500 FILE SECTION.
006600 *************************
006700 WORKING-STORAGE SECTION.
006800 *************************
006900 01  FILLER                  PIC X(24) VALUE
007000     "** PROGRAM THMTCV    **".
007100 *
007200 77  WK-N-TCV-CALL-CNT           PIC 9(07) COMP VALUE ZERO.
007300 *                       TALLY OF CALLS SERVICED THIS RUN - USED
007400 *                       ONLY FOR TRACE/DEBUG DISPLAYS WHEN UPSI-7
007500 *                       IS SET ON
007600 *
007700 * WK-C-TCV-SIGN-CHAR HOLDS THE "-" PREFIX CHARACTER WHEN B300
007800 * FORMATS A SUB-ZERO READING FOR PANEL DISPLAY - SPACE OTHERWISE.
007900 *
008000 77  WK-C-TCV-SIGN-CHAR          PIC X(01)      VALUE SPACE.
008100 *
008200 * WK-N-TCV-EDIT-NUM IS THE ZERO-SUPPRESSED 3-DIGIT VIEW OF THE
008300 * ROUNDED WHOLE-DEGREE VALUE USED TO BUILD THE DISPLAY TEXT.
008400 *
008500 01  WK-N-TCV-EDIT-NUM           PIC ZZ9.
008600 *
008700 * WK-S-TCV-WHOLE-F / -C ARE REDEFINED WITH A SIGN-PLUS-DIGITS
008800 * VIEW SO THE SIGN BYTE CAN BE TESTED WITHOUT A SEPARATE COMPUTE.
008900 *
009000 01  WK-S-TCV-WHOLE-F            PIC S9(3)
009100                                 SIGN IS LEADING SEPARATE
009200                                 VALUE ZERO.
009300 01  WK-C-TCV-WHOLE-F-R REDEFINES WK-S-TCV-WHOLE-F.
009400     05  WK-C-TCV-F-SIGN         PIC X(01).
009500     05  WK-N-TCV-F-DIGITS       PIC 9(03).
009600 01  WK-S-TCV-WHOLE-C            PIC S9(3)
009700                                 SIGN IS LEADING SEPARATE
009800                                 VALUE ZERO.
009900 01  WK-C-TCV-WHOLE-C-R REDEFINES WK-S-TCV-WHOLE-C.
010000     05  WK-C-TCV-C-SIGN         PIC X(01).
010100     05  WK-N-TCV-C-DIGITS       PIC 9(03).
010200 *
010300 * WK-C-TCV-DISPLAY-SCRATCH IS REDEFINED TO SEPARATE THE NUMERIC
010400 * PORTION FROM THE DEGREE-MARK-AND-UNIT SUFFIX WHEN THE DISPLAY
010500 * TEXT IS ASSEMBLED.
010600 *
010700 01  WK-C-TCV-DISPLAY-SCRATCH    PIC X(07) VALUE SPACES.
010800 01  WK-C-TCV-DISPLAY-SCRATCH-R REDEFINES WK-C-TCV-DISPLAY-SCRATCH.
010900     05  WK-C-TCV-DISP-VAL       PIC X(04).
011000     05  WK-C-TCV-DISP-UNIT      PIC X(02).
011100     05  FILLER                  PIC X(01).
011200 EJECT
011300 ****************
011400 LINKAGE SECTION.
011500 ****************
011600     COPY TCV.
011700 EJECT
011800 ****************************************
011900 PROCEDURE DIVISION USING WK-C-TCV-RECORD.
012000 ****************************************
012100 MAIN-MODULE.
012200     ADD 1 TO WK-N-TCV-CALL-CNT.
012300     PERFORM A000-MAIN-PROCESSING
012400        THRU A099-MAIN-PROCESSING-EX.
012500     GOBACK.
012600 *
012700 *----------------------------------------------------------------*
012800 A000-MAIN-PROCESSING.
012900 *----------------------------------------------------------------*
013000     EVALUATE TRUE
013100        WHEN WK-C-TCV-C-TO-F
013200           PERFORM B100-CONVERT-C-TO-F
013300              THRU B199-CONVERT-C-TO-F-EX
013400        WHEN WK-C-TCV-F-TO-C
013500           PERFORM B200-CONVERT-F-TO-C
013600              THRU B299-CONVERT-F-TO-C-EX
013700        WHEN WK-C-TCV-DISPLAY
013800           PERFORM B300-FORMAT-DISPLAY
013900              THRU B399-FORMAT-DISPLAY-EX
014000     END-EVALUATE.
014100 *
014200 A099-MAIN-PROCESSING-EX.
014300 *----------------------------------------------------------------*
014400     EXIT.
014500 *
014600 *----------------------------------------------------------------*
014700 * B100-CONVERT-C-TO-F                                             *
014800 * F = C X 9 / 5 + 32                                              *
014900 *----------------------------------------------------------------*
015000 B100-CONVERT-C-TO-F.
015100     COMPUTE WK-N-TCV-TEMP-F ROUNDED =
015200         WK-N-TCV-TEMP-C * 9 / 5 + 32.
015300 B199-CONVERT-C-TO-F-EX.
015400     EXIT.
015500 *
015600 *----------------------------------------------------------------*
015700 * B200-CONVERT-F-TO-C                                             *
015800 * C = (F - 32) X 5 / 9                                            *
015900 *----------------------------------------------------------------*
016000 B200-CONVERT-F-TO-C.
016100     COMPUTE WK-N-TCV-TEMP-C ROUNDED =
016200         (WK-N-TCV-TEMP-F - 32) * 5 / 9.
016300 B299-CONVERT-F-TO-C-EX.
016400     EXIT.
016500 *
016600 *----------------------------------------------------------------*
016700 * B300-FORMAT-DISPLAY                                             *
016800 * MISSING VALUE -> "--"  OTHERWISE ROUND TO THE NEAREST WHOLE     *
016900 * DEGREE (HALF AWAY FROM ZERO) AND SUFFIX THE DEGREE MARK AND     *
017000 * THE UNIT LETTER - IMPERIAL USES THE F VALUE, METRIC THE C VALUE *
017100 *----------------------------------------------------------------*
017200 B300-FORMAT-DISPLAY.
017300     MOVE SPACES             TO WK-C-TCV-DISPLAY-TEXT
017400                                 WK-C-TCV-DISPLAY-SCRATCH.
017500     IF  WK-C-TCV-MISSING = "Y"
017600         MOVE "     --"      TO WK-C-TCV-DISPLAY-TEXT
017700         GO TO B399-FORMAT-DISPLAY-EX
017800     END-IF.
017900 *
018000     IF  WK-C-TCV-UNIT = "F"
018100         COMPUTE WK-S-TCV-WHOLE-F ROUNDED = WK-N-TCV-TEMP-F
018200         MOVE WK-N-TCV-F-DIGITS  TO WK-N-TCV-EDIT-NUM
018300         MOVE SPACE              TO WK-C-TCV-SIGN-CHAR
018400         IF  WK-C-TCV-F-SIGN = "-"
018500             MOVE "-"            TO WK-C-TCV-SIGN-CHAR
018600         END-IF
018700         STRING WK-C-TCV-SIGN-CHAR WK-N-TCV-EDIT-NUM
018800                DELIMITED BY SIZE INTO WK-C-TCV-DISP-VAL
018900         END-STRING
019000         STRING "^F"             DELIMITED BY SIZE
019100                INTO WK-C-TCV-DISP-UNIT
019200         END-STRING
019300     ELSE
019400         COMPUTE WK-S-TCV-WHOLE-C ROUNDED = WK-N-TCV-TEMP-C
019500         MOVE WK-N-TCV-C-DIGITS  TO WK-N-TCV-EDIT-NUM
019600         MOVE SPACE              TO WK-C-TCV-SIGN-CHAR
019700         IF  WK-C-TCV-C-SIGN = "-"
019800             MOVE "-"            TO WK-C-TCV-SIGN-CHAR
019900         END-IF
020000         STRING WK-C-TCV-SIGN-CHAR WK-N-TCV-EDIT-NUM
020100                DELIMITED BY SIZE INTO WK-C-TCV-DISP-VAL
020200         END-STRING
020300         STRING "^C"             DELIMITED BY SIZE
020400                INTO WK-C-TCV-DISP-UNIT
020500         END-STRING
020600     END-IF.
020700     MOVE WK-C-TCV-DISPLAY-SCRATCH TO WK-C-TCV-DISPLAY-TEXT.
020800 *          THM026 - UPSI-7 ON THE JOB RUN PANEL TURNS ON THE
020900 *          PER-CALL CONVERSION TRACE LINE ON THE JOB LOG
021000     IF  U7-ON
021100         DISPLAY "THMTCV TRACE CALL#=" WK-N-TCV-CALL-CNT
021200             " UNIT=" WK-C-TCV-UNIT
021300             " F=" WK-C-TCV-F-SIGN WK-N-TCV-F-DIGITS
021400             " C=" WK-C-TCV-C-SIGN WK-N-TCV-C-DIGITS
021500     END-IF.
021600 B399-FORMAT-DISPLAY-EX.
021700     EXIT.
021800 *
021900 ******************************************************************
022000 *************** END OF PROGRAM SOURCE  THMTCV *******************
022100 ******************************************************************
