000100 ******************************************************************
000200 * TCV.cpybk                                                     *
000300 * LINKAGE RECORD FOR THMTCV - TEMPERATURE CONVERSION & DISPLAY  *
000400 ******************************************************************
000500 * HISTORY OF MODIFICATION:                                      *
000600 ******************************************************************
000700 * TAG    DEV    DATE       DESCRIPTION                          *
000800 *------- ------ ---------- -------------------------------------*
000900 * THM008 RWAN   03/08/1998 - INITIAL VERSION                    *
001000 *------- ------ ---------- -------------------------------------*
001100 * THM017 DTAY   14/01/2004 - ADD MISSING-VALUE SWITCH FOR "--"  *
001200 *                 DISPLAY CASE                                  *
001300 *------- ------ ---------- -------------------------------------*
001400       01  WK-C-TCV-RECORD.
001500           05  WK-C-TCV-FUNCTION           PIC X(07).
001600               88  WK-C-TCV-C-TO-F             VALUE "CTOF   ".
001700               88  WK-C-TCV-F-TO-C             VALUE "FTOC   ".
001800               88  WK-C-TCV-DISPLAY            VALUE "DISPLAY".
001900           05  WK-C-TCV-UNIT               PIC X(01).
002000 *                       F=IMPERIAL C=METRIC - UNIT TO DISPLAY IN
002100           05  WK-C-TCV-MISSING            PIC X(01).
002200 *                       Y = VALUE NOT AVAILABLE, DISPLAY "--"
002300           05  WK-N-TCV-TEMP-C             PIC S9(3)V99.
002400           05  WK-N-TCV-TEMP-F             PIC S9(3)V99.
002500           05  WK-C-TCV-DISPLAY-TEXT       PIC X(07).
002600           05  FILLER                      PIC X(04).
