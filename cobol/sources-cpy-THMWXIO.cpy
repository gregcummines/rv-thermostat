000100 ******************************************************************
000200 * THMWXIO.cpybk                                                 *
000300 * WX-IN / WX-OUT RECORD LAYOUTS - WEATHER NORMALIZER FLOW       *
000400 * (THMWXN PROGRAM)                                              *
000500 ******************************************************************
000600 * HISTORY OF MODIFICATION:                                      *
000700 ******************************************************************
000800 * TAG    DEV    DATE       DESCRIPTION                          *
000900 *------- ------ ---------- -------------------------------------*
001000 * THM002 RWAN   02/05/1997 - INITIAL VERSION                    *
001100 *------- ------ ---------- -------------------------------------*
001200 * THM017 DTAY   14/01/2004 - CONDITION CODE WIDENED 10 TO 12    *
001300 *                 BYTES - "THUNDERSTORM" DID NOT FIT             *
001400 *------- ------ ---------- -------------------------------------*
001500 *
001600 * I-O FORMAT:WX-INR  FROM FILE WX-IN
001700 *
001800       01  WX-IN-RECORD.
001900           05  WX-IN-DATA              PIC X(36).
002000 *
002100 * WX-INR REDEFINES THE RAW LINE-SEQUENTIAL IMAGE - ONE RAW
002200 * WEATHER OBSERVATION PER RECORD.
002300 *
002400           05  WX-INR REDEFINES WX-IN-DATA.
002500               10  WX-SEQ              PIC 9(06).
002600 *                       OBSERVATION SEQUENCE
002700               10  WX-UNITS            PIC X(01).
002800 *                       F=IMPERIAL C=METRIC - UNIT OF WX-TEMP
002900               10  WX-TEMP-FLD.
003000                   15  WX-TEMP-SIGN        PIC X(01).
003100                   15  WX-TEMP-DIG         PIC 9(05).
003200 *                       TEMPERATURE IN WX-UNITS 9(3)V99
003300               10  WX-COND-TEXT        PIC X(20).
003400 *                       FREE-TEXT CONDITION E.G. "LIGHT RAIN"
003500               10  FILLER              PIC X(03).
003600 *
003700 * I-O FORMAT:WX-OUTR  FROM FILE WX-OUT
003800 *
003900       01  WX-OUT-RECORD.
004000           05  WX-OUT-DATA             PIC X(34).
004100 *
004200 * WX-OUTR REDEFINES THE OUTBOUND LINE-SEQUENTIAL IMAGE - ONE
004300 * NORMALIZED OBSERVATION PER RECORD.
004400 *
004500           05  WX-OUTR REDEFINES WX-OUT-DATA.
004600               10  WXO-SEQ             PIC 9(06).
004700 *                       ECHO OF WX-SEQ
004800               10  WXO-TEMP-C-FLD.
004900                   15  WXO-TEMP-C-SIGN     PIC X(01).
005000                   15  WXO-TEMP-C-DIG      PIC 9(05).
005100 *                       TEMPERATURE DEG C
005200               10  WXO-TEMP-F-FLD.
005300                   15  WXO-TEMP-F-SIGN     PIC X(01).
005400                   15  WXO-TEMP-F-DIG      PIC 9(05).
005500 *                       TEMPERATURE DEG F
005600               10  WXO-COND            PIC X(12).
005700 *                       CONDITION CODE - SEE WK-C-WXN-COND-TABLE
005800               10  WXO-CHANGED         PIC X(01).
005900 *                       Y IF TEMP OR CONDITION DIFFERS FROM PRIOR
006000               10  FILLER              PIC X(03).
