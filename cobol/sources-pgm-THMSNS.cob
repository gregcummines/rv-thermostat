000100 IDENTIFICATION DIVISION.
000200 *************************
000300 PROGRAM-ID.     THMSNS.
000400 AUTHOR.         K POHL.
000500 INSTALLATION.   BRANCH SYSTEMS - FLEET CONTROLS GROUP.
000600 DATE-WRITTEN.   11 NOV 2000.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED.
000900 *
001000 *DESCRIPTION :  THIS ROUTINE PARSES THE TWO RAW W1-BUS LINES
001100 *               CAPTURED FROM A DS18B20 CABIN SENSOR, VALIDATES
001200 *               THE CRC RESULT REPORTED ON LINE 1, AND EXTRACTS
001300 *               THE MILLI-DEGREE C READING FROM LINE 2. ON A BAD
001400 *               CRC THE CALLER SUPPLIES A RETRY PAIR OF LINES
001500 *               AND THIS ROUTINE IS CALLED A SECOND TIME.
001600 *
001700 *================================================================
001800 * HISTORY OF MODIFICATION:
001900 *================================================================
002000 * TAG     DEV    DATE        DESCRIPTION
002100 *------- ------ ---------- -------------------------------------*
002200 * THM011  KPOH   11/11/2000 - INITIAL VERSION
002300 *------- ------ ---------- -------------------------------------*
002400 * THM018  DTAY   02/09/2004 - IF BOTH READINGS FAIL CRC RETURN
002500 *                 TEMP-C = ZERO AND LEAVE CRC-OK = "N" SO THE
002600 *                 CONTROLLER HOLDS LAST KNOWN STATE RATHER THAN
002700 *                 ACTING ON A BAD READING
002800 *------- ------ ---------- -------------------------------------*
002900 * THM025  KPOH   19/03/1999 - Y2K REVIEW - NO DATE FIELDS IN
003000 *                 THIS PROGRAM, SIGNED OFF, NO CHANGE REQUIRED
003100 *------- ------ ---------- -------------------------------------*
003200 * THM032  LNG    18/11/2009 - B200-EXTRACT-MILLI-C WAS SLICING
003300 *                 THE 9 DIGIT BYTES OUT OF WK-C-SNS-LINE-2, THE
003400 *                 RAW LINKAGE FIELD, USING A "T=" OFFSET LOCATED
003500 *                 IN WK-C-SNS-LINE-2-WORK - ON A RETRY (CRC
003600 *                 FAILED FIRST PASS) -WORK HOLDS THE RETRY TEXT
003700 *                 BUT -LINE-2 IS STILL THE ORIGINAL, SO THE
003800 *                 OFFSET AND THE TEXT IT WAS APPLIED TO DID NOT
003900 *                 MATCH - GARBAGE MILLI-C INSTEAD OF A CLEAN
004000 *                 RETRY READING - NOW SAVES -WORK TO A SCRATCH
004100 *                 FIELD BEFORE THE CLEAR-AND-RESLICE, SAME AS
004200 *                 THE REST OF THIS ROUTINE KEEPS A WORK COPY
004300 *                 SEPARATE FROM THE LINKAGE RECORD
004400 *------- ------ ---------- -------------------------------------*
004500 * THM033  LNG    18/11/2009 - QA AUDIT NOTED THE MILLI-C TRACE
004600 *                WORK FIELD WAS CARRIED BUT NEVER DISPLAYED AND
004700 *                UPSI-7 WAS NEVER DECLARED - ADDED UPSI-7 TO
004800 *                SPECIAL-NAMES AND A REAL TRACE DISPLAY IN
004900 *                A000-MAIN-PROCESSING GATED ON U7-ON
005000 *------- ------ ---------- -------------------------------------*
005100 EJECT
005200 **********************
005300 ENVIRONMENT DIVISION.
005400 **********************
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-AS400.
005700 OBJECT-COMPUTER. IBM-AS400.
005800 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
005900                UPSI-7 IS UPSI-SWITCH-7
006000                  ON  STATUS IS U7-ON
006100                  OFF STATUS IS U7-OFF.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400 EJECT
006500 ***************
006600 DATA DIVISION.
006700 ***************
006800 FILE SECTION.
006900 *************************
007000 WORKING-STORAGE SECTION.
007100 *************************
007200 01  FILLER                  PIC X(24) VALUE
007300     "** PROGRAM THMSNS    **".
007400 *
007500 01  WK-N-SNS-CALL-CNT           PIC 9(07) COMP VALUE ZERO.
007600 01  WK-N-SNS-CRC-POS            PIC 9(04) COMP VALUE ZERO.
007700 01  WK-N-SNS-T-POS              PIC 9(04) COMP VALUE ZERO.
007800 *
007900 * WK-C-SNS-CRC-TAG-R REDEFINES A 7-BYTE SLICE OF THE LINE-1
008000 * SCRATCH COPY SO THE "YES"/"NO " VALUE CAN BE TESTED BY 88.
008100 *
008200 01  WK-C-SNS-LINE-1-WORK        PIC X(40).
008300 01  WK-C-SNS-CRC-TAG-R REDEFINES WK-C-SNS-LINE-1-WORK.
008400     05  FILLER                  PIC X(33).
008500     05  WK-C-SNS-CRC-TAG        PIC X(03).
008600         88  WK-C-SNS-CRC-YES        VALUE "YES".
008700         88  WK-C-SNS-CRC-NO         VALUE "NO ".
008800 *
008900 * WK-C-SNS-TFLD-R REDEFINES A 9-BYTE SLICE OF THE LINE-2 SCRATCH
009000 * COPY HOLDING THE SIGNED MILLI-DEGREE READING AFTER THE "T="
009100 * TAG HAS BEEN LOCATED AND UNSTRINGED OUT.
009200 *
009300 01  WK-C-SNS-LINE-2-WORK        PIC X(40).
009400 01  WK-C-SNS-TFLD-R REDEFINES WK-C-SNS-LINE-2-WORK.
009500     05  WK-C-SNS-T-SIGN         PIC X(01).
009600     05  WK-N-SNS-T-DIGITS       PIC 9(06).
009700     05  FILLER                  PIC X(33).
009800 *
009900 * THM032 - WK-C-SNS-LINE-2-SAVE HOLDS THE TAG-SEARCH COPY OF
010000 * LINE 2 (ORIGINAL OR RETRY, WHICHEVER B100/A000 LAST MOVED IN)
010100 * SO B200-EXTRACT-MILLI-C CAN SLICE THE DIGITS OUT OF THE SAME
010200 * TEXT THE "T=" OFFSET WAS LOCATED IN, AFTER -WORK ITSELF IS
010300 * CLEARED AND REUSED TO HOLD JUST THE 9-BYTE SLICE
010400 *
010500 01  WK-C-SNS-LINE-2-SAVE        PIC X(40).
010600 *
010700 01  WK-N-SNS-MILLI-SIGNED       PIC S9(6) COMP VALUE ZERO.
010800 *
010900 * WK-S-SNS-MILLI-DISP GIVES A SIGN-PLUS-DIGITS VIEW OF THE MILLI-
011000 * DEGREE READING FOR THE UPSI-7 TRACE DISPLAY LINE.
011100 *
011200 01  WK-S-SNS-MILLI-DISP         PIC S9(6)
011300                                 SIGN IS LEADING SEPARATE
011400                                 VALUE ZERO.
011500 01  WK-C-SNS-MILLI-DISP-R REDEFINES WK-S-SNS-MILLI-DISP.
011600     05  WK-C-SNS-MILLI-SIGN     PIC X(01).
011700     05  WK-N-SNS-MILLI-DIGITS   PIC 9(06).
011800 01  WK-C-SNS-USE-RETRY          PIC X(01) VALUE "N".
011900     88  WK-C-SNS-USING-RETRY        VALUE "Y".
012000 EJECT
012100 ****************
012200 LINKAGE SECTION.
012300 ****************
012400     COPY SNS.
012500 EJECT
012600 ****************************************
012700 PROCEDURE DIVISION USING WK-C-SNS-RECORD.
012800 ****************************************
012900 MAIN-MODULE.
013000     ADD 1 TO WK-N-SNS-CALL-CNT.
013100     PERFORM A000-MAIN-PROCESSING
013200        THRU A099-MAIN-PROCESSING-EX.
013300     GOBACK.
013400 *
013500 *----------------------------------------------------------------*
013600 A000-MAIN-PROCESSING.
013700 *----------------------------------------------------------------*
013800     MOVE "N"               TO WK-C-SNS-CRC-OK
013900                                WK-C-SNS-RETRIED
014000                                WK-C-SNS-USE-RETRY.
014100     MOVE ZERO              TO WK-N-SNS-TEMP-C.
014200     MOVE WK-C-SNS-LINE-1   TO WK-C-SNS-LINE-1-WORK.
014300     MOVE WK-C-SNS-LINE-2   TO WK-C-SNS-LINE-2-WORK.
014400     PERFORM B100-CHECK-CRC THRU B199-CHECK-CRC-EX.
014500     IF  WK-C-SNS-CRC-OK = "Y"
014600         PERFORM B200-EXTRACT-MILLI-C
014700            THRU B299-EXTRACT-MILLI-C-EX
014800     ELSE
014900         MOVE "Y"           TO WK-C-SNS-USE-RETRY
015000         MOVE WK-C-SNS-RETRY-LINE-1 TO WK-C-SNS-LINE-1-WORK
015100         MOVE WK-C-SNS-RETRY-LINE-2 TO WK-C-SNS-LINE-2-WORK
015200         MOVE "Y"           TO WK-C-SNS-RETRIED
015300         PERFORM B100-CHECK-CRC THRU B199-CHECK-CRC-EX
015400         IF  WK-C-SNS-CRC-OK = "Y"
015500             PERFORM B200-EXTRACT-MILLI-C
015600                THRU B299-EXTRACT-MILLI-C-EX
015700         ELSE
015800 *               THM018 - BOTH PASSES FAILED CRC, LEAVE CRC-OK "N"
015900 *               AND TEMP-C ZERO - CALLER HOLDS LAST KNOWN STATE
016000             CONTINUE
016100         END-IF
016200     END-IF.
016300 *          THM033 - UPSI-7 ON THE JOB RUN PANEL TURNS ON THE
016400 *          PER-CALL CRC/RETRY/MILLI-C TRACE LINE ON THE JOB LOG
016500     IF  U7-ON
016600         DISPLAY "THMSNS TRACE CRC=" WK-C-SNS-CRC-OK
016700             " RETRIED=" WK-C-SNS-RETRIED
016800             " MILLI-C=" WK-C-SNS-MILLI-SIGN WK-N-SNS-MILLI-DIGITS
016900     END-IF.
017000 A099-MAIN-PROCESSING-EX.
017100     EXIT.
017200 *
017300 *----------------------------------------------------------------*
017400 * B100-CHECK-CRC - FINDS THE "CRC=" TAG IN THE WORK COPY OF LINE *
017500 * 1 AND TESTS THE THREE CHARACTERS THAT FOLLOW IT               *
017600 *----------------------------------------------------------------*
017700 B100-CHECK-CRC.
017800     MOVE ZERO              TO WK-N-SNS-CRC-POS.
017900     INSPECT WK-C-SNS-LINE-1-WORK TALLYING WK-N-SNS-CRC-POS
018000         FOR CHARACTERS BEFORE INITIAL "CRC=".
018100     IF  WK-N-SNS-CRC-POS = ZERO AND
018200         WK-C-SNS-LINE-1-WORK (1:4) NOT = "CRC="
018300         MOVE "N"           TO WK-C-SNS-CRC-OK
018400         GO TO B199-CHECK-CRC-EX
018500     END-IF.
018600     ADD 4 TO WK-N-SNS-CRC-POS.
018700     IF  WK-C-SNS-LINE-1-WORK (WK-N-SNS-CRC-POS + 1:3) = "YES"
018800         MOVE "Y"           TO WK-C-SNS-CRC-OK
018900     ELSE
019000         MOVE "N"           TO WK-C-SNS-CRC-OK
019100     END-IF.
019200 B199-CHECK-CRC-EX.
019300     EXIT.
019400 *
019500 *----------------------------------------------------------------*
019600 * B200-EXTRACT-MILLI-C - FINDS THE "T=" TAG IN THE WORK COPY OF  *
019700 * LINE 2, PULLS THE SIGNED MILLI-DEGREE DIGITS THAT FOLLOW IT,   *
019800 * AND DIVIDES BY 1000 TO GET THE S9(3)V99 CELSIUS READING       *
019900 *----------------------------------------------------------------*
020000 B200-EXTRACT-MILLI-C.
020100     MOVE ZERO              TO WK-N-SNS-T-POS.
020200     INSPECT WK-C-SNS-LINE-2-WORK TALLYING WK-N-SNS-T-POS
020300         FOR CHARACTERS BEFORE INITIAL "T=".
020400     IF  WK-N-SNS-T-POS = ZERO AND
020500         WK-C-SNS-LINE-2-WORK (1:2) NOT = "T="
020600         GO TO B299-EXTRACT-MILLI-C-EX
020700     END-IF.
020800     ADD 2 TO WK-N-SNS-T-POS.
020900     MOVE WK-C-SNS-LINE-2-WORK TO WK-C-SNS-LINE-2-SAVE.
021000     MOVE SPACES            TO WK-C-SNS-LINE-2-WORK.
021100     MOVE WK-C-SNS-LINE-2-SAVE (WK-N-SNS-T-POS + 1 : 9)
021200                            TO WK-C-SNS-LINE-2-WORK.
021300     IF  WK-C-SNS-T-SIGN = "-"
021400         COMPUTE WK-N-SNS-MILLI-SIGNED =
021500             0 - WK-N-SNS-T-DIGITS
021600     ELSE
021700         MOVE WK-N-SNS-T-DIGITS TO WK-N-SNS-MILLI-SIGNED
021800     END-IF.
021900     MOVE WK-N-SNS-MILLI-SIGNED TO WK-N-SNS-MILLI-C.
022000     MOVE WK-N-SNS-MILLI-SIGNED TO WK-S-SNS-MILLI-DISP.
022100     COMPUTE WK-N-SNS-TEMP-C ROUNDED = WK-N-SNS-MILLI-SIGNED / 1000.
022200 B299-EXTRACT-MILLI-C-EX.
022300     EXIT.
022400 *
022500 ******************************************************************
022600 *************** END OF PROGRAM SOURCE  THMSNS *******************
022700 ******************************************************************
