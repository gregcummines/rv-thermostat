000100 ******************************************************************
000200 * THMSCHD.cpybk                                                 *
000300 * SCHED-EVENT RECORD LAYOUT AND IN-MEMORY SCHEDULE TABLE        *
000400 * SHARED BY THMCTL (LOADER) AND THMSCH (SCHEDULER SUBROUTINE)   *
000500 ******************************************************************
000600 * HISTORY OF MODIFICATION:                                      *
000700 ******************************************************************
000800 * TAG    DEV    DATE       DESCRIPTION                          *
000900 *------- ------ ---------- -------------------------------------*
001000 * THM000 RWAN   12/03/1997 - INITIAL VERSION                    *
001100 *------- ------ ---------- -------------------------------------*
001200 * THM021 LNG    08/02/2006 - TABLE REWORKED TO 7 DAYS X 6       *
001300 *                 EVENTS PER DAY PER SCHEDULER ENHANCEMENT      *
001400 *------- ------ ---------- -------------------------------------*
001500 *
001600 * I-O FORMAT:SCHED-INR  FROM FILE SCHED-IN
001700 *
001800       01  SCHED-IN-RECORD.
001900           05  SCHED-IN-DATA               PIC X(16).
002000 *
002100 * SCHED-INR REDEFINES THE RAW LINE-SEQUENTIAL IMAGE - ONE WEEKLY
002200 * SCHEDULE EVENT PER RECORD, SORTED ASCENDING BY DOW THEN TIME.
002300 *
002400           05  SCHED-INR REDEFINES SCHED-IN-DATA.
002500               10  SCH-DOW                 PIC 9(01).
002600 *                       DAY OF WEEK 1=MON ... 7=SUN
002700               10  SCH-TIME                PIC 9(04).
002800 *                       EVENT START TIME HHMM
002900               10  SCH-MODE                PIC X(04).
003000 *                       OFF/HEAT/COOL/AUTO
003100               10  SCH-SETPOINT-FLD.
003200                   15  SCH-SETPOINT-SIGN       PIC X(01).
003300                   15  SCH-SETPOINT-DIG        PIC 9(05).
003400 *                       SETPOINT DEG C 9(3)V99
003500               10  FILLER                  PIC X(01).
003600 *
003700 ******************************************************************
003800 * WK-C-SCHEDULE-TABLE - IN-MEMORY WEEKLY SCHEDULE, LOADED ONCE   *
003900 * AT THMCTL STARTUP FROM SCHED-IN AND PASSED BY REFERENCE TO    *
004000 * THMSCH ON EVERY SCHEDULER CALL.                               *
004100 ******************************************************************
004200       01  WK-C-SCHEDULE-TABLE.
004300           05  WK-C-SCHED-DAY  OCCURS 7 TIMES
004400                               INDEXED BY WK-X-SCHED-DAY-IDX.
004500               10  WK-N-SCHED-EVENT-COUNT      PIC 9(01).
004600 *                       NUMBER OF EVENTS LOADED FOR THIS DOW (0-6)
004700               10  WK-C-SCHED-EVENT  OCCURS 6 TIMES
004800                                 INDEXED BY WK-X-SCHED-EVT-IDX.
004900                   15  WK-N-SCHED-EVT-TIME     PIC 9(04).
005000                   15  WK-C-SCHED-EVT-MODE     PIC X(04).
005100                   15  WK-N-SCHED-EVT-SETPT    PIC S9(3)V99.
005200               10  FILLER                      PIC X(02).
005300 *
005400 * WK-C-SCHED-LAST-KEY - KEY OF THE LAST (DOW,HHMM) COMBINATION
005500 * FOR WHICH THE SCHEDULER ACTUALLY APPLIED AN EVENT - THE
005600 * "APPLY-ONCE" RULE IS DRIVEN OFF THIS FIELD.
005700 *
005800       01  WK-N-SCHED-LAST-KEY                PIC 9(05) VALUE ZEROES.
005900       01  WK-C-SCHED-LAST-KEY-R REDEFINES WK-N-SCHED-LAST-KEY.
006000           05  WK-N-SCHED-LAST-DOW             PIC 9(01).
006100           05  WK-N-SCHED-LAST-TIME            PIC 9(04).
