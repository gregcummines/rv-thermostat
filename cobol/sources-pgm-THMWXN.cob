000100 IDENTIFICATION DIVISION.
000200 *************************
000300 PROGRAM-ID.     THMWXN.
000400 AUTHOR.         R WANLESS.
000500 INSTALLATION.   BRANCH SYSTEMS - FLEET CONTROLS GROUP.
000600 DATE-WRITTEN.   02 MAY 1997.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED.
000900 *
001000 *DESCRIPTION :  THIS IS THE WEATHER NORMALIZER. IT RUNS AS A
001100 *               SEPARATE STEP FROM THMCTL, READING WX-IN STATION
001200 *               OBSERVATIONS, CONVERTING EACH READING TO BOTH
001300 *               CELSIUS AND FAHRENHEIT, CLASSIFYING THE FREE-TEXT
001400 *               CONDITION INTO A FIXED CODE, FLAGGING WHETHER THE
001500 *               TEMPERATURE OR CONDITION CHANGED FROM THE LAST
001600 *               OBSERVATION WRITTEN, AND WRITING WX-OUT. AT END
001700 *               OF RUN IT APPENDS A WEATHER SECTION TO THE SAME
001800 *               RPT-OUT SUMMARY PRODUCED BY THMCTL.
001900 *
002000 *================================================================
002100 * HISTORY OF MODIFICATION:
002200 *================================================================
002300 * TAG     DEV    DATE        DESCRIPTION
002400 *------- ------ ---------- -------------------------------------*
002500 * THM002  RWAN   02/05/1997 - INITIAL VERSION
002600 *------- ------ ---------- -------------------------------------*
002700 * THM017  DTAY   14/01/2004 - CONDITION CODE WIDENED 10 TO 12
002800 *                 BYTES - "THUNDERSTORM" DID NOT FIT - SEE
002900 *                 THMWXIO COPYBOOK
003000 *------- ------ ---------- -------------------------------------*
003100 * THM025  KPOH   19/03/1999 - Y2K REVIEW - NO TWO-DIGIT YEAR
003200 *                 FIELDS IN THIS PROGRAM, SIGNED OFF, NO CHANGE
003300 *                 REQUIRED
003400 *------- ------ ---------- -------------------------------------*
003500 * THM026  LNG    21/09/2007 - APPEND WEATHER SECTION TO RPT-OUT
003600 *                 AS A SEPARATE RUN STEP AFTER THMCTL - RPT-OUT
003700 *                 IS OPENED EXTEND SO THE CONTROLLER TOTALS
003800 *                 WRITTEN EARLIER ARE NOT DISTURBED
003900 *------- ------ ---------- -------------------------------------*
004000 * THM029  DTAY   11/03/2008 - "DRIZZLE" MUST BE TESTED AHEAD OF
004100 *                 "RAIN" OR "LIGHT DRIZZLE RAIN LATER" WAS
004200 *                 MISCLASSIFIED AS RAIN - SEE B300
004300 *------- ------ ---------- -------------------------------------*
004310 * THM030  LNG    18/11/2009 - QA AUDIT NOTED THE SIGN-PLUS-DIGITS
004320 *                TEMP VIEWS AND THE SPLIT SEQUENCE FIELD WERE
004330 *                CARRIED "FOR THE UPSI-7 TRACE DISPLAY LINE" BUT
004340 *                UPSI-7 WAS NEVER DECLARED AND NO TRACE EVER
004350 *                DISPLAYED - ADDED UPSI-7 TO SPECIAL-NAMES AND A
004360 *                REAL TRACE DISPLAY IN B020-PROCESS-ONE-OBS
004370 *------- ------ ---------- -------------------------------------*
004400 EJECT
004500 **********************
004600 ENVIRONMENT DIVISION.
004700 **********************
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-AS400.
005000 OBJECT-COMPUTER. IBM-AS400.
005100 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
005150                C01 IS TOP-OF-FORM
005170                UPSI-7 IS UPSI-SWITCH-7
005180                  ON  STATUS IS U7-ON
005190                  OFF STATUS IS U7-OFF.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT WX-IN       ASSIGN TO WXIN
005600                        ORGANIZATION IS LINE SEQUENTIAL
005700                        FILE STATUS IS WK-C-FILE-STATUS.
005800     SELECT WX-OUT      ASSIGN TO WXOUT
005900                        ORGANIZATION IS LINE SEQUENTIAL
006000                        FILE STATUS IS WK-C-FILE-STATUS.
006100     SELECT RPT-OUT     ASSIGN TO RPTOUT
006200                        ORGANIZATION IS LINE SEQUENTIAL
006300                        FILE STATUS IS WK-C-FILE-STATUS.
006400 EJECT
006500 ***************
006600 DATA DIVISION.
006700 ***************
006800 FILE SECTION.
006900 *
007000 FD  WX-IN
007100     LABEL RECORDS ARE OMITTED
007200     DATA RECORD IS FD-WX-IN-REC.
007300 01  FD-WX-IN-REC                PIC X(36).
007400 *
007500 FD  WX-OUT
007600     LABEL RECORDS ARE OMITTED
007700     DATA RECORD IS FD-WX-OUT-REC.
007800 01  FD-WX-OUT-REC               PIC X(34).
007900 *
008000 FD  RPT-OUT
008100     LABEL RECORDS ARE OMITTED
008200     DATA RECORD IS FD-RPT-OUT-REC.
008300 01  FD-RPT-OUT-REC              PIC X(80).
008400 *************************
008500 WORKING-STORAGE SECTION.
008600 *************************
008700 01  FILLER                  PIC X(24) VALUE
008800     "** PROGRAM THMWXN    **".
008900 *
009000 01  WK-C-COMMON-AREA.
009010     COPY THMCOM.
009020     COPY THMWXIO.
009030     COPY THMRPT.
009040     COPY TCV.
009100 *
009200 01  WK-C-WXN-COUNTERS.
009300     05  WK-N-WXN-OBS-READ           PIC 9(07) COMP VALUE ZERO.
009400     05  WK-N-WXN-CHANGES-EMITTED    PIC 9(07) COMP VALUE ZERO.
009500     05  FILLER                      PIC X(04) VALUE SPACES.
009600 *
009700 01  WK-C-WXN-FIRST-REC-SW       PIC X(01) VALUE "Y".
009800     88  WK-C-WXN-IS-FIRST-REC       VALUE "Y".
009900 01  WK-C-WXN-IN-EOF-SW          PIC X(01) VALUE "N".
010000     88  WK-C-WXN-IN-EOF             VALUE "Y".
010100 *
010200 01  WK-N-WXN-PREV-TEMP-C        PIC S9(3)V99 VALUE ZERO.
010300 01  WK-C-WXN-PREV-COND          PIC X(12) VALUE SPACES.
010400 *
010500 * WK-C-WXN-COND-WORK IS A SCRATCH COPY OF THE CONDITION TEXT,
010600 * FOLDED TO UPPER CASE, SEARCHED FOR THE KEY SUBSTRINGS BELOW BY
010700 * PARAGRAPH B320-SUBSTRING-SEARCH.
010800 *
010900 01  WK-C-WXN-COND-WORK          PIC X(20) VALUE SPACES.
011000 01  WK-C-WXN-SEARCH-TARGET      PIC X(12) VALUE SPACES.
011100 01  WK-N-WXN-TARGET-LEN         PIC 9(02) COMP VALUE ZERO.
011200 01  WK-N-WXN-SCAN-POS           PIC 9(04) COMP VALUE ZERO.
011300 01  WK-C-WXN-FOUND-SW           PIC X(01) VALUE "N".
011400     88  WK-C-WXN-TARGET-FOUND       VALUE "Y".
011500 *
011600 * WK-S-WXN-TEMP-C-DISP GIVES A SIGN-PLUS-DIGITS VIEW OF THE
011700 * CONVERTED CELSIUS READING FOR THE UPSI-7 TRACE DISPLAY LINE.
011800 *
011900 01  WK-S-WXN-TEMP-C-DISP        PIC S9(3)V99
012000                                 SIGN IS LEADING SEPARATE
012100                                 VALUE ZERO.
012200 01  WK-C-WXN-TEMP-C-DISP-R REDEFINES WK-S-WXN-TEMP-C-DISP.
012300     05  WK-C-WXN-TEMP-C-SIGN        PIC X(01).
012400     05  WK-N-WXN-TEMP-C-DIGITS      PIC 9(05).
012500 01  WK-S-WXN-TEMP-F-DISP        PIC S9(3)V99
012600                                 SIGN IS LEADING SEPARATE
012700                                 VALUE ZERO.
012800 01  WK-C-WXN-TEMP-F-DISP-R REDEFINES WK-S-WXN-TEMP-F-DISP.
012900     05  WK-C-WXN-TEMP-F-SIGN        PIC X(01).
013000     05  WK-N-WXN-TEMP-F-DIGITS      PIC 9(05).
013100 01  WK-N-WXN-SEQ-TRACE          PIC 9(06) VALUE ZERO.
013200 01  WK-C-WXN-SEQ-TRACE-R REDEFINES WK-N-WXN-SEQ-TRACE.
013300     05  WK-N-WXN-SEQ-HI             PIC 9(03).
013400     05  WK-N-WXN-SEQ-LO             PIC 9(03).
013500 EJECT
013600 ****************
013700 PROCEDURE DIVISION.
013800 ****************
013900 MAIN-MODULE.
014000     PERFORM A000-INITIALIZE      THRU A099-INITIALIZE-EX.
014100     PERFORM B000-PROCESS-OBS     THRU B099-PROCESS-OBS-EX.
014200     PERFORM C000-FINISH-RUN      THRU C099-FINISH-RUN-EX.
014300     GOBACK.
014400 *
014500 *----------------------------------------------------------------*
014600 A000-INITIALIZE.
014700 *----------------------------------------------------------------*
014800     OPEN INPUT WX-IN.
014900     IF  NOT WK-C-SUCCESSFUL
015000         DISPLAY "THMWXN - OPEN FILE-ERROR - WX-IN"
015100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015200         PERFORM Y900-ABNORMAL-TERMINATION
015300            THRU Y999-ABNORMAL-TERMINATION-EX
015400     END-IF.
015500     OPEN OUTPUT WX-OUT.
015600     IF  NOT WK-C-SUCCESSFUL
015700         DISPLAY "THMWXN - OPEN FILE-ERROR - WX-OUT"
015800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015900         PERFORM Y900-ABNORMAL-TERMINATION
016000            THRU Y999-ABNORMAL-TERMINATION-EX
016100     END-IF.
016200 *          THM026 - RPT-OUT ALREADY HOLDS THE CONTROLLER TOTALS
016300 *          WRITTEN BY THMCTL EARLIER IN THE SAME RUN - EXTEND IT
016400     OPEN EXTEND RPT-OUT.
016500     IF  NOT WK-C-SUCCESSFUL
016600         DISPLAY "THMWXN - OPEN FILE-ERROR - RPT-OUT"
016700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016800         PERFORM Y900-ABNORMAL-TERMINATION
016900            THRU Y999-ABNORMAL-TERMINATION-EX
017000     END-IF.
017100     MOVE ZERO TO WK-N-WXN-OBS-READ
017200                  WK-N-WXN-CHANGES-EMITTED.
017300     MOVE "Y" TO WK-C-WXN-FIRST-REC-SW.
017400     MOVE ZERO TO WK-N-WXN-PREV-TEMP-C.
017500     MOVE SPACES TO WK-C-WXN-PREV-COND.
017600 A099-INITIALIZE-EX.
017700     EXIT.
017800 *
017900 *----------------------------------------------------------------*
018000 B000-PROCESS-OBS.
018100 *----------------------------------------------------------------*
018200     MOVE "N" TO WK-C-WXN-IN-EOF-SW.
018300     PERFORM B010-READ-WX THRU B019-READ-WX-EX.
018400     PERFORM B020-PROCESS-ONE-OBS THRU B029-PROCESS-ONE-OBS-EX
018500         UNTIL WK-C-WXN-IN-EOF.
018600 B099-PROCESS-OBS-EX.
018700     EXIT.
018800 *
018900 B010-READ-WX.
019000     READ WX-IN INTO WX-IN-DATA
019100         AT END
019200             MOVE "Y" TO WK-C-WXN-IN-EOF-SW
019300         GO TO B019-READ-WX-EX.
019400     IF  NOT WK-C-SUCCESSFUL
019500         DISPLAY "THMWXN - READ FILE-ERROR - WX-IN"
019600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019700         PERFORM Y900-ABNORMAL-TERMINATION
019800            THRU Y999-ABNORMAL-TERMINATION-EX
019900     END-IF.
020000 B019-READ-WX-EX.
020100     EXIT.
020200 *
020300 B020-PROCESS-ONE-OBS.
020400     ADD 1 TO WK-N-WXN-OBS-READ.
020500     MOVE WX-SEQ TO WK-N-WXN-SEQ-TRACE.
020600     PERFORM B200-NORMALIZE-UNITS  THRU B299-NORMALIZE-UNITS-EX.
020700     PERFORM B300-CLASSIFY-CONDITION
020800        THRU B399-CLASSIFY-CONDITION-EX.
020810 *          THM030 - UPSI-7 ON THE JOB RUN PANEL TURNS ON THE
020820 *          PER-OBSERVATION NORMALIZE/CLASSIFY TRACE LINE
020830     IF  U7-ON
020840         DISPLAY "THMWXN TRACE SEQ=" WK-N-WXN-SEQ-HI
020841             WK-N-WXN-SEQ-LO " COND=" WXO-COND
020842             " C=" WK-C-WXN-TEMP-C-SIGN WK-N-WXN-TEMP-C-DIGITS
020843             " F=" WK-C-WXN-TEMP-F-SIGN WK-N-WXN-TEMP-F-DIGITS
020844     END-IF.
020900     PERFORM B400-DETECT-CHANGE    THRU B499-DETECT-CHANGE-EX.
021000     PERFORM B500-WRITE-WX-OUT     THRU B599-WRITE-WX-OUT-EX.
021100     MOVE WK-N-TCV-TEMP-C TO WK-N-WXN-PREV-TEMP-C.
021200     MOVE WXO-COND        TO WK-C-WXN-PREV-COND.
021300     MOVE "N" TO WK-C-WXN-FIRST-REC-SW.
021400     PERFORM B010-READ-WX THRU B019-READ-WX-EX.
021500 B029-PROCESS-ONE-OBS-EX.
021600     EXIT.
021700 *
021800 *----------------------------------------------------------------*
021900 * B200-NORMALIZE-UNITS - CONVERTS THE OBSERVED READING TO BOTH   *
022000 * C AND F VIA THMTCV, WHICHEVER UNIT THE STATION REPORTED IN     *
022100 *----------------------------------------------------------------*
022200 B200-NORMALIZE-UNITS.
022300     MOVE SPACES TO WK-C-TCV-RECORD.
022400     IF  WX-TEMP-SIGN = "-"
022500         COMPUTE WK-N-TCV-TEMP-C ROUNDED =
022600             (0 - WX-TEMP-DIG) / 100
022700     ELSE
022800         COMPUTE WK-N-TCV-TEMP-C ROUNDED =
022900             WX-TEMP-DIG / 100
023000     END-IF.
023100     IF  WX-UNITS = "F"
023200         MOVE WK-N-TCV-TEMP-C TO WK-N-TCV-TEMP-F
023300         MOVE "FTOC   " TO WK-C-TCV-FUNCTION
023400         CALL "THMTCV" USING WK-C-TCV-RECORD
023500     ELSE
023600         MOVE "CTOF   " TO WK-C-TCV-FUNCTION
023700         CALL "THMTCV" USING WK-C-TCV-RECORD
023800     END-IF.
023900     MOVE WK-N-TCV-TEMP-C TO WK-S-WXN-TEMP-C-DISP.
024000     MOVE WK-N-TCV-TEMP-F TO WK-S-WXN-TEMP-F-DISP.
024100 B299-NORMALIZE-UNITS-EX.
024200     EXIT.
024300 *
024400 *----------------------------------------------------------------*
024500 * B300-CLASSIFY-CONDITION - CASE-INSENSITIVE SUBSTRING TEST, IN  *
024600 * PRIORITY ORDER - FIRST MATCH WINS - THM029 MOVED DRIZZLE AHEAD *
024700 * OF RAIN SO "LIGHT DRIZZLE RAIN LATER" CLASSIFIES AS DRIZZLE    *
024800 *----------------------------------------------------------------*
024900 B300-CLASSIFY-CONDITION.
025000     MOVE SPACES TO WK-C-WXN-COND-WORK.
025100     MOVE WX-COND-TEXT TO WK-C-WXN-COND-WORK.
025200     INSPECT WK-C-WXN-COND-WORK CONVERTING
025300         "abcdefghijklmnopqrstuvwxyz"
025400      TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
025500     MOVE "UNKNOWN     " TO WXO-COND.
025600     IF  WK-C-WXN-COND-WORK = SPACES
025700         GO TO B399-CLASSIFY-CONDITION-EX
025800     END-IF.
025900 *          THM029 - DRIZZLE IS TESTED AHEAD OF RAIN
026000     MOVE "CLEAR"    TO WK-C-WXN-SEARCH-TARGET.
026100     MOVE 5          TO WK-N-WXN-TARGET-LEN.
026200     PERFORM B320-SUBSTRING-SEARCH THRU B329-SUBSTRING-SEARCH-EX.
026300     IF  WK-C-WXN-TARGET-FOUND
026400         MOVE "CLEAR       " TO WXO-COND
026500         GO TO B399-CLASSIFY-CONDITION-EX
026600     END-IF.
026700     MOVE "CLOUD"    TO WK-C-WXN-SEARCH-TARGET.
026800     MOVE 5          TO WK-N-WXN-TARGET-LEN.
026900     PERFORM B320-SUBSTRING-SEARCH THRU B329-SUBSTRING-SEARCH-EX.
027000     IF  WK-C-WXN-TARGET-FOUND
027100         MOVE "CLOUDS      " TO WXO-COND
027200         GO TO B399-CLASSIFY-CONDITION-EX
027300     END-IF.
027400     MOVE "THUNDER"  TO WK-C-WXN-SEARCH-TARGET.
027500     MOVE 7          TO WK-N-WXN-TARGET-LEN.
027600     PERFORM B320-SUBSTRING-SEARCH THRU B329-SUBSTRING-SEARCH-EX.
027700     IF  WK-C-WXN-TARGET-FOUND
027800         MOVE "THUNDERSTORM" TO WXO-COND
027900         GO TO B399-CLASSIFY-CONDITION-EX
028000     END-IF.
028100     MOVE "DRIZZLE"  TO WK-C-WXN-SEARCH-TARGET.
028200     MOVE 7          TO WK-N-WXN-TARGET-LEN.
028300     PERFORM B320-SUBSTRING-SEARCH THRU B329-SUBSTRING-SEARCH-EX.
028400     IF  WK-C-WXN-TARGET-FOUND
028500         MOVE "DRIZZLE     " TO WXO-COND
028600         GO TO B399-CLASSIFY-CONDITION-EX
028700     END-IF.
028800     MOVE "RAIN"     TO WK-C-WXN-SEARCH-TARGET.
028900     MOVE 4          TO WK-N-WXN-TARGET-LEN.
029000     PERFORM B320-SUBSTRING-SEARCH THRU B329-SUBSTRING-SEARCH-EX.
029100     IF  WK-C-WXN-TARGET-FOUND
029200         MOVE "RAIN        " TO WXO-COND
029300         GO TO B399-CLASSIFY-CONDITION-EX
029400     END-IF.
029500     MOVE "SNOW"     TO WK-C-WXN-SEARCH-TARGET.
029600     MOVE 4          TO WK-N-WXN-TARGET-LEN.
029700     PERFORM B320-SUBSTRING-SEARCH THRU B329-SUBSTRING-SEARCH-EX.
029800     IF  WK-C-WXN-TARGET-FOUND
029900         MOVE "SNOW        " TO WXO-COND
030000         GO TO B399-CLASSIFY-CONDITION-EX
030100     END-IF.
030200     MOVE "MIST"     TO WK-C-WXN-SEARCH-TARGET.
030300     MOVE 4          TO WK-N-WXN-TARGET-LEN.
030400     PERFORM B320-SUBSTRING-SEARCH THRU B329-SUBSTRING-SEARCH-EX.
030500     IF  WK-C-WXN-TARGET-FOUND
030600         MOVE "MIST        " TO WXO-COND
030700         GO TO B399-CLASSIFY-CONDITION-EX
030800     END-IF.
030900     MOVE "FOG"      TO WK-C-WXN-SEARCH-TARGET.
031000     MOVE 3          TO WK-N-WXN-TARGET-LEN.
031100     PERFORM B320-SUBSTRING-SEARCH THRU B329-SUBSTRING-SEARCH-EX.
031200     IF  WK-C-WXN-TARGET-FOUND
031300         MOVE "FOG         " TO WXO-COND
031400         GO TO B399-CLASSIFY-CONDITION-EX
031500     END-IF.
031600     MOVE "HAZE"     TO WK-C-WXN-SEARCH-TARGET.
031700     MOVE 4          TO WK-N-WXN-TARGET-LEN.
031800     PERFORM B320-SUBSTRING-SEARCH THRU B329-SUBSTRING-SEARCH-EX.
031900     IF  WK-C-WXN-TARGET-FOUND
032000         MOVE "HAZE        " TO WXO-COND
032100         GO TO B399-CLASSIFY-CONDITION-EX
032200     END-IF.
032300 B399-CLASSIFY-CONDITION-EX.
032400     EXIT.
032500 *
032600 *----------------------------------------------------------------*
032700 * B320-SUBSTRING-SEARCH - TESTS WK-C-WXN-COND-WORK FOR THE        *
032800 * PRESENCE OF WK-C-WXN-SEARCH-TARGET (LEFT-JUSTIFIED, LENGTH IN   *
032900 * WK-N-WXN-TARGET-LEN), ANY STARTING POSITION - SETS              *
033000 * WK-C-WXN-FOUND-SW TO "Y" OR "N"                                 *
033100 *----------------------------------------------------------------*
033200 B320-SUBSTRING-SEARCH.
033300     MOVE "N" TO WK-C-WXN-FOUND-SW.
033400     PERFORM B321-TEST-ONE-POS
033500         VARYING WK-N-WXN-SCAN-POS FROM 1 BY 1
033600             UNTIL WK-N-WXN-SCAN-POS >
033700                       21 - WK-N-WXN-TARGET-LEN
033800             OR WK-C-WXN-TARGET-FOUND.
033900 B329-SUBSTRING-SEARCH-EX.
034000     EXIT.
034100 *
034200 B321-TEST-ONE-POS.
034300     IF  WK-C-WXN-COND-WORK (WK-N-WXN-SCAN-POS :
034400             WK-N-WXN-TARGET-LEN) =
034500             WK-C-WXN-SEARCH-TARGET (1 : WK-N-WXN-TARGET-LEN)
034600         MOVE "Y" TO WK-C-WXN-FOUND-SW
034700     END-IF.
034800 B329-TEST-ONE-POS-EX.
034900     EXIT.
035000 *
035100 B400-DETECT-CHANGE.
035200     MOVE "N" TO WXO-CHANGED.
035300     IF  WK-C-WXN-IS-FIRST-REC
035400         MOVE "Y" TO WXO-CHANGED
035500     ELSE
035600         IF  WK-N-TCV-TEMP-C NOT = WK-N-WXN-PREV-TEMP-C
035700             MOVE "Y" TO WXO-CHANGED
035800         END-IF
035900         IF  WXO-COND NOT = WK-C-WXN-PREV-COND
036000             MOVE "Y" TO WXO-CHANGED
036100         END-IF
036200     END-IF.
036300     IF  WXO-CHANGED = "Y"
036400         ADD 1 TO WK-N-WXN-CHANGES-EMITTED
036500     END-IF.
036600 B499-DETECT-CHANGE-EX.
036700     EXIT.
036800 *
036900 B500-WRITE-WX-OUT.
037000     MOVE SPACES TO WX-OUT-DATA.
037100     MOVE WX-SEQ TO WXO-SEQ.
037200     IF  WK-N-TCV-TEMP-C < ZERO
037300         MOVE "-" TO WXO-TEMP-C-SIGN
037400         COMPUTE WXO-TEMP-C-DIG = (0 - WK-N-TCV-TEMP-C) * 100
037500     ELSE
037600         MOVE "+" TO WXO-TEMP-C-SIGN
037700         COMPUTE WXO-TEMP-C-DIG = WK-N-TCV-TEMP-C * 100
037800     END-IF.
037900     IF  WK-N-TCV-TEMP-F < ZERO
038000         MOVE "-" TO WXO-TEMP-F-SIGN
038100         COMPUTE WXO-TEMP-F-DIG = (0 - WK-N-TCV-TEMP-F) * 100
038200     ELSE
038300         MOVE "+" TO WXO-TEMP-F-SIGN
038400         COMPUTE WXO-TEMP-F-DIG = WK-N-TCV-TEMP-F * 100
038500     END-IF.
038600     MOVE WX-OUT-DATA TO FD-WX-OUT-REC.
038700     WRITE FD-WX-OUT-REC.
038800     IF  NOT WK-C-SUCCESSFUL
038900         DISPLAY "THMWXN - WRITE FILE-ERROR - WX-OUT"
039000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
039100         PERFORM Y900-ABNORMAL-TERMINATION
039200            THRU Y999-ABNORMAL-TERMINATION-EX
039300     END-IF.
039400 B599-WRITE-WX-OUT-EX.
039500     EXIT.
039600 *
039700 *----------------------------------------------------------------*
039800 C000-FINISH-RUN.
039900 *----------------------------------------------------------------*
040000     MOVE SPACES TO RPT-DETAIL-LINE.
040100     MOVE "OBSERVATIONS READ"      TO RPT-DTL-LABEL.
040200     MOVE WK-N-WXN-OBS-READ        TO RPT-DTL-COUNT.
040300     MOVE ZERO                     TO RPT-DTL-TEMP.
040400     WRITE FD-RPT-OUT-REC FROM RPT-DETAIL-LINE.
040500     PERFORM C900-CHECK-RPT-WRITE THRU C999-CHECK-RPT-WRITE-EX.
040600 *
040700     MOVE SPACES TO RPT-DETAIL-LINE.
040800     MOVE "CHANGES EMITTED"        TO RPT-DTL-LABEL.
040900     MOVE WK-N-WXN-CHANGES-EMITTED TO RPT-DTL-COUNT.
041000     MOVE ZERO                     TO RPT-DTL-TEMP.
041100     WRITE FD-RPT-OUT-REC FROM RPT-DETAIL-LINE.
041200     PERFORM C900-CHECK-RPT-WRITE THRU C999-CHECK-RPT-WRITE-EX.
041300 *
041400     CLOSE WX-IN.
041500     IF  NOT WK-C-SUCCESSFUL
041600         DISPLAY "THMWXN - CLOSE FILE-ERROR - WX-IN"
041700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
041800     END-IF.
041900     CLOSE WX-OUT.
042000     IF  NOT WK-C-SUCCESSFUL
042100         DISPLAY "THMWXN - CLOSE FILE-ERROR - WX-OUT"
042200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
042300     END-IF.
042400     CLOSE RPT-OUT.
042500     IF  NOT WK-C-SUCCESSFUL
042600         DISPLAY "THMWXN - CLOSE FILE-ERROR - RPT-OUT"
042700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
042800     END-IF.
042900 C099-FINISH-RUN-EX.
043000     EXIT.
043100 *
043200 C900-CHECK-RPT-WRITE.
043300     IF  NOT WK-C-SUCCESSFUL
043400         DISPLAY "THMWXN - WRITE FILE-ERROR - RPT-OUT"
043500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
043600         PERFORM Y900-ABNORMAL-TERMINATION
043700            THRU Y999-ABNORMAL-TERMINATION-EX
043800     END-IF.
043900 C999-CHECK-RPT-WRITE-EX.
044000     EXIT.
044100 *
044200 *----------------------------------------------------------------*
044300 * Y900-ABNORMAL-TERMINATION - FATAL FILE ERROR - END THE RUN      *
044400 *----------------------------------------------------------------*
044500 Y900-ABNORMAL-TERMINATION.
044600     DISPLAY "THMWXN - ABNORMAL TERMINATION - RUN ABORTED".
044700     MOVE 16 TO RETURN-CODE.
044800     STOP RUN.
044900 Y999-ABNORMAL-TERMINATION-EX.
045000     EXIT.
045100 *
045200 ******************************************************************
045300 *************** END OF PROGRAM SOURCE  THMWXN *******************
045400 ******************************************************************
