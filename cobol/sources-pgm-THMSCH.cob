000100 IDENTIFICATION DIVISION.
000200 *************************
000300 PROGRAM-ID.     THMSCH.
000400 AUTHOR.         L NGUYEN.
000500 INSTALLATION.   BRANCH SYSTEMS - FLEET CONTROLS GROUP.
000600 DATE-WRITTEN.   08 FEB 2006.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED.
000900 *
001000 *DESCRIPTION :  THIS ROUTINE SEARCHES THE WEEKLY SCHEDULE TABLE
001100 *               BUILT BY THMCTL FROM SCHED-IN FOR THE EVENT
001200 *               GOVERNING THE DAY-OF-WEEK/TIME PASSED BY THE
001300 *               CALLER - THE LATEST EVENT OF THE DAY AT OR
001400 *               BEFORE THE REQUESTED TIME, OR FAILING THAT THE
001500 *               LAST EVENT OF THE PRIOR DAY ONLY. AN EVENT
001600 *               APPLIES ONLY ONCE - IF THE (DOW,TIME) BEING
001700 *               ASKED ABOUT MATCHES THE KEY REMEMBERED FROM THE
001800 *               LAST TICK AT WHICH AN EVENT WAS APPLIED, THIS
001900 *               ROUTINE REPORTS "NOT FOUND".
002000 *
002100 *================================================================
002200 * HISTORY OF MODIFICATION:
002300 *================================================================
002400 * TAG     DEV    DATE        DESCRIPTION
002500 *------- ------ ---------- -------------------------------------*
002600 * THM021  LNG    08/02/2006 - INITIAL VERSION
002700 *------- ------ ---------- -------------------------------------*
002800 * THM027  LNG    14/05/2008 - WHEN NOTHING GOVERNS THE DAY UP TO
002900 *                 THE REQUESTED TIME, FALL BACK ONE DAY ONLY AND
003000 *                 TAKE THAT DAY'S LAST LOADED EVENT - HELPDESK
003100 *                 TICKET 4471
003200 *------- ------ ---------- -------------------------------------*
003210 * THM032  LNG    18/11/2009 - QA AUDIT NOTED THE BEST-HHMM/LAST-
003220 *                 KEY TRACE WORK FIELDS WERE CARRIED BUT NEVER
003230 *                 DISPLAYED AND UPSI-7 WAS NEVER DECLARED - ADDED
003240 *                 UPSI-7 TO SPECIAL-NAMES AND A REAL TRACE
003250 *                 DISPLAY IN A000-MAIN-PROCESSING GATED ON U7-ON
003260 *------- ------ ---------- -------------------------------------*
003300 EJECT
003400 **********************
003500 ENVIRONMENT DIVISION.
003600 **********************
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-AS400.
003900 OBJECT-COMPUTER. IBM-AS400.
004000 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004010                UPSI-7 IS UPSI-SWITCH-7
004020                  ON  STATUS IS U7-ON
004030                  OFF STATUS IS U7-OFF.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300 EJECT
004400 ***************
004500 DATA DIVISION.
004600 ***************
004700 FILE SECTION.
004800 *************************
004900 WORKING-STORAGE SECTION.
005000 *************************
005100 01  FILLER                  PIC X(24) VALUE
005200     "** PROGRAM THMSCH    **".
005300 *
005400 01  WK-N-SCH-CALL-CNT           PIC 9(07) COMP VALUE ZERO.
005500 01  WK-N-SCH-BEST-TIME          PIC 9(04) COMP VALUE ZERO.
005600 01  WK-N-SCH-SCAN-DAY           PIC 9(01) COMP VALUE ZERO.
005700 01  WK-C-SCH-ANY-FOUND          PIC X(01) VALUE "N".
005800     88  WK-C-SCH-SOME-EVENT-FOUND   VALUE "Y".
005900 *
006000 * WK-N-SCH-BEST-HHMM-R GIVES AN HOURS/MINUTES VIEW OF THE WINNING
006100 * EVENT'S TIME FOR THE UPSI-7 TRACE DISPLAY LINE.
006200 *
006300 01  WK-N-SCH-BEST-HHMM          PIC 9(04) VALUE ZERO.
006400 01  WK-N-SCH-BEST-HHMM-R REDEFINES WK-N-SCH-BEST-HHMM.
006500     05  WK-N-SCH-BEST-HH        PIC 9(02).
006600     05  WK-N-SCH-BEST-MM        PIC 9(02).
006700 *
006900 01  WK-N-SCH-LASTKEY-WORK       PIC 9(05) VALUE ZERO.
007000 01  WK-C-SCH-LASTKEY-WORK-R REDEFINES WK-N-SCH-LASTKEY-WORK.
007100     05  WK-N-SCH-LASTK-DOW      PIC 9(01).
007200     05  WK-N-SCH-LASTK-TIME     PIC 9(04).
007300 *
007400 01  WK-N-SCH-TICKKEY-WORK       PIC 9(05) VALUE ZERO.
007500 01  WK-C-SCH-TICKKEY-WORK-R REDEFINES WK-N-SCH-TICKKEY-WORK.
007600     05  WK-N-SCH-TICKK-DOW      PIC 9(01).
007700     05  WK-N-SCH-TICKK-TIME     PIC 9(04).
007800 EJECT
007900 ****************
008000 LINKAGE SECTION.
008100 ****************
008200     COPY SCH.
008300     COPY THMSCHD.
008400 EJECT
008500 *********************************************************
008600 PROCEDURE DIVISION USING WK-C-SCH-RECORD
008700                          WK-C-SCHEDULE-TABLE.
008800 *********************************************************
008900 MAIN-MODULE.
009000     ADD 1 TO WK-N-SCH-CALL-CNT.
009100     PERFORM A000-MAIN-PROCESSING
009200        THRU A099-MAIN-PROCESSING-EX.
009300     GOBACK.
009400 *
009500 *----------------------------------------------------------------*
009600 A000-MAIN-PROCESSING.
009700 *----------------------------------------------------------------*
009800     MOVE "N"               TO WK-C-SCH-RESULT-FOUND
009900                                WK-C-SCH-ANY-FOUND.
010000     MOVE ZERO              TO WK-N-SCH-RESULT-SETPOINT
010100                                WK-N-SCH-NEW-KEY
010200                                WK-N-SCH-BEST-TIME.
010300     MOVE SPACES            TO WK-C-SCH-RESULT-MODE.
010400     MOVE WK-N-SCH-DOW      TO WK-N-SCH-SCAN-DAY.
010500     PERFORM B100-SCAN-A-DAY THRU B199-SCAN-A-DAY-EX.
010600     IF  NOT WK-C-SCH-SOME-EVENT-FOUND
010700         PERFORM B200-SCAN-PREVIOUS-DAY
010800            THRU B299-SCAN-PREVIOUS-DAY-EX
010900     END-IF.
011000     IF  WK-C-SCH-SOME-EVENT-FOUND
011050         MOVE WK-N-SCH-BEST-TIME TO WK-N-SCH-BEST-HHMM
011100         PERFORM C100-TEST-ALREADY-APPLIED
011200            THRU C199-TEST-ALREADY-APPLIED-EX
011300     END-IF.
011310 *          THM032 - UPSI-7 ON THE JOB RUN PANEL TURNS ON THE
011320 *          PER-CALL SEARCH-RESULT TRACE LINE ON THE JOB LOG
011330     IF  U7-ON
011340         DISPLAY "THMSCH TRACE FOUND=" WK-C-SCH-RESULT-FOUND
011350             " HH=" WK-N-SCH-BEST-HH " MM=" WK-N-SCH-BEST-MM
011360             " LASTK-DOW=" WK-N-SCH-LASTK-DOW
011370             " LASTK-TIME=" WK-N-SCH-LASTK-TIME
011380     END-IF.
011400 A099-MAIN-PROCESSING-EX.
011500     EXIT.
011600 *
011700 *----------------------------------------------------------------*
011800 * B100-SCAN-A-DAY - WALKS THE EVENTS KEYED FOR WK-N-SCH-SCAN-DAY  *
011900 * AND KEEPS THE ONE WITH THE LATEST TIME-OF-DAY NOT LATER THAN    *
012000 * THE REQUESTED TIME - THM027, LAST ONE LOADED AT A TIME WINS A   *
012100 * TIE                                                            *
012200 *----------------------------------------------------------------*
012300 B100-SCAN-A-DAY.
012400     IF  WK-N-SCHED-EVENT-COUNT (WK-N-SCH-SCAN-DAY) = ZERO
012500         GO TO B199-SCAN-A-DAY-EX
012600     END-IF.
012700     SET WK-X-SCHED-EVT-IDX TO 1.
012800     PERFORM B110-TEST-ONE-EVENT
012900        THRU B119-TEST-ONE-EVENT-EX
013000            VARYING WK-X-SCHED-EVT-IDX FROM 1 BY 1
013100            UNTIL WK-X-SCHED-EVT-IDX >
013200               WK-N-SCHED-EVENT-COUNT (WK-N-SCH-SCAN-DAY).
013300 B199-SCAN-A-DAY-EX.
013400     EXIT.
013500 *
013600 B110-TEST-ONE-EVENT.
013700     IF  WK-N-SCH-SCAN-DAY = WK-N-SCH-DOW
013800         IF  WK-N-SCHED-EVT-TIME (WK-N-SCH-SCAN-DAY, WK-X-SCHED-EVT-IDX)
013900                 GREATER THAN WK-N-SCH-TIME
014000             GO TO B119-TEST-ONE-EVENT-EX
014100         END-IF
014200     END-IF.
014300     IF  WK-N-SCHED-EVT-TIME (WK-N-SCH-SCAN-DAY, WK-X-SCHED-EVT-IDX)
014400             NOT LESS THAN WK-N-SCH-BEST-TIME
014500         MOVE "Y"           TO WK-C-SCH-ANY-FOUND
014600         MOVE WK-N-SCHED-EVT-TIME (WK-N-SCH-SCAN-DAY,
014700              WK-X-SCHED-EVT-IDX) TO WK-N-SCH-BEST-TIME
014800         MOVE WK-C-SCHED-EVT-MODE (WK-N-SCH-SCAN-DAY,
014900              WK-X-SCHED-EVT-IDX) TO WK-C-SCH-RESULT-MODE
015000         MOVE WK-N-SCHED-EVT-SETPT (WK-N-SCH-SCAN-DAY,
015100              WK-X-SCHED-EVT-IDX) TO WK-N-SCH-RESULT-SETPOINT
015200     END-IF.
015300 B119-TEST-ONE-EVENT-EX.
015400     EXIT.
015500 *
015600 *----------------------------------------------------------------*
015700 * B200-SCAN-PREVIOUS-DAY - NOTHING IN THE CURRENT DAY GOVERNED AT *
015800 * OR BEFORE THE REQUESTED TIME - FALL BACK ONE DAY ONLY (MONDAY   *
015900 * WRAPS TO SUNDAY) AND TAKE THAT DAY'S LAST LOADED EVENT, IF ANY  *
016000 *----------------------------------------------------------------*
016100 B200-SCAN-PREVIOUS-DAY.
016200     IF  WK-N-SCH-DOW = 1
016300         MOVE 7              TO WK-N-SCH-SCAN-DAY
016400     ELSE
016500         COMPUTE WK-N-SCH-SCAN-DAY = WK-N-SCH-DOW - 1
016600     END-IF.
016700     IF  WK-N-SCHED-EVENT-COUNT (WK-N-SCH-SCAN-DAY) = ZERO
016800         GO TO B299-SCAN-PREVIOUS-DAY-EX
016900     END-IF.
017000     SET WK-X-SCHED-EVT-IDX TO WK-N-SCHED-EVENT-COUNT (WK-N-SCH-SCAN-DAY).
017100     MOVE "Y"               TO WK-C-SCH-ANY-FOUND.
017200     MOVE WK-C-SCHED-EVT-MODE (WK-N-SCH-SCAN-DAY,
017300          WK-X-SCHED-EVT-IDX) TO WK-C-SCH-RESULT-MODE.
017400     MOVE WK-N-SCHED-EVT-SETPT (WK-N-SCH-SCAN-DAY,
017500          WK-X-SCHED-EVT-IDX) TO WK-N-SCH-RESULT-SETPOINT.
017600 B299-SCAN-PREVIOUS-DAY-EX.
017700     EXIT.
017800 *
017900 *----------------------------------------------------------------*
018000 * C100-TEST-ALREADY-APPLIED - AN EVENT APPLIES ONLY ONCE PER TICK *
018100 * (DOW,TIME) - IF THE TICK'S OWN KEY IS THE SAME KEY REMEMBERED   *
018200 * FROM THE LAST TICK AN EVENT WAS APPLIED, REPORT "NOT FOUND" AND *
018300 * LEAVE THE REMEMBERED KEY UNCHANGED                             *
018400 *----------------------------------------------------------------*
018500 C100-TEST-ALREADY-APPLIED.
018600     MOVE WK-N-SCH-LAST-KEY TO WK-N-SCH-LASTKEY-WORK.
018700     MOVE WK-N-SCH-DOW      TO WK-N-SCH-TICKK-DOW.
018800     MOVE WK-N-SCH-TIME     TO WK-N-SCH-TICKK-TIME.
018900     IF  WK-N-SCH-TICKK-DOW  = WK-N-SCH-LASTK-DOW AND
019000         WK-N-SCH-TICKK-TIME = WK-N-SCH-LASTK-TIME
019100         MOVE "N"           TO WK-C-SCH-RESULT-FOUND
019200         MOVE ZERO          TO WK-N-SCH-NEW-KEY
019300     ELSE
019400         MOVE "Y"           TO WK-C-SCH-RESULT-FOUND
019500         MOVE WK-N-SCH-TICKKEY-WORK TO WK-N-SCH-NEW-KEY
019600     END-IF.
019700 C199-TEST-ALREADY-APPLIED-EX.
019800     EXIT.
019900 *
020000 ******************************************************************
020100 *************** END OF PROGRAM SOURCE  THMSCH *******************
020200 ******************************************************************
